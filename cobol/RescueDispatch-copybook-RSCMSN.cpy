000100*****************************************************************
000200*RSCMSN  --  MISSION CANDIDATE WORK AREA AND MISSION OUTPUT RECORD
000300*WS-BEST-CANDIDATE HOLDS THE HIGHEST-SCORING RESPONDER SEEN SO
000400*FAR FOR THE INCIDENT CURRENTLY IN RSC-CURRENT-INCIDENT.  IT GETS
000500*OVERWRITTEN EVERY TIME 450-SCORE-ONE-RESPONDER TURNS UP A BETTER
000600*CANDIDATE, THEN ONE MISSION RECORD IS BUILT FROM IT AFTER ALL
000700*RESPONDERS HAVE BEEN TRIED.
000800*
000900*CHANGE LOG
001000*DATE      WHO  TICKET    DESCRIPTION
001100*04/16/90  JS   INITIAL   FIRST CUT OF THE CANDIDATE WORK AREA.
001200*10/02/92  TGD  RD-0068   ADDED THE MISSION OUTPUT RECORD -- THIS
001300*                         USED TO BE WRITTEN DIRECTLY OFF THE
001400*                         CANDIDATE FIELDS, WHICH MADE THE PRINT
001500*                         REPORT AND THE EXTRACT FILE FIGHT OVER
001600*                         THE SAME WORKING STORAGE.
001700*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS ON THIS
001800*                         LAYOUT, NOTHING TO FIX.
001900*03/19/02  TGD  RD-0151   DROPPED THE MA-CANDIDATE WORK AREA --
002000*                         IT DATES BACK TO A ONE-PAIR CALL SHAPE
002100*                         RSCSCOR NEVER ENDED UP USING.  RSCASSGN
002200*                         HAS PASSED DISCRETE FIELDS TO RSCSCOR
002300*                         SINCE THAT ROUTINE WAS WRITTEN, SO THIS
002400*                         GROUP WAS NEVER MOVED TO OR READ FROM
002500*                         ANYWHERE.
002600*****************************************************************
002700 01  WS-BEST-CANDIDATE.
002800     05  BC-FOUND-SW              PIC X(01) VALUE "N".
002900         88  BC-CANDIDATE-FOUND   VALUE "Y".
003000     05  BC-RESPONDER-ID          PIC X(20) VALUE SPACES.
003100     05  BC-RESPONDER-IDX         PIC 9(03) COMP VALUE ZERO.
003200     05  BC-DISTANCE-M            PIC 9(07)V99 VALUE ZERO.
003300     05  BC-COMPAT-SCORE          PIC 9(04) VALUE ZERO.
003400     05  FILLER                   PIC X(10) VALUE SPACES.
003500*
003600 01  RSC-MISSION-REC.
003700     05  MSN-INCIDENT-ID-O        PIC X(20).
003800     05  MSN-INCIDENT-LAT-O       PIC S9(03)V9(06).
003900     05  MSN-INCIDENT-LONG-O      PIC S9(03)V9(06).
004000     05  MSN-RESPONDER-ID-O       PIC X(20).
004100     05  MSN-RESPONDER-LAT-O      PIC S9(03)V9(06).
004200     05  MSN-RESPONDER-LONG-O     PIC S9(03)V9(06).
004300     05  MSN-DEST-NAME-O          PIC X(30).
004400     05  MSN-DEST-LAT-O           PIC S9(03)V9(06).
004500     05  MSN-DEST-LONG-O          PIC S9(03)V9(06).
004600     05  MSN-STATUS-O             PIC X(10).
004700         88  MSN-IS-ASSIGNED      VALUE "ASSIGNED".
004800         88  MSN-IS-UNASSIGNED    VALUE "UNASSIGNED".
004900     05  MSN-COMPAT-SCORE-O       PIC 9(04).
005000     05  MSN-DISTANCE-M-O         PIC 9(07)V99.
005100     05  FILLER                   PIC X(10) VALUE SPACES.
005200*
005300*MSN-REC-PARTS REDEFINES THE OUTPUT RECORD SO THE RUN REPORT CAN
005400*PRINT DISTANCE AND SCORE WITHOUT A SEPARATE MOVE OF EACH FIELD.
005500 01  MSN-REC-PARTS REDEFINES RSC-MISSION-REC.
005600     05  FILLER                   PIC X(20).
005700     05  FILLER                   PIC S9(03)V9(06).
005800     05  FILLER                   PIC S9(03)V9(06).
005900     05  FILLER                   PIC X(20).
006000     05  FILLER                   PIC S9(03)V9(06).
006100     05  FILLER                   PIC S9(03)V9(06).
006200     05  FILLER                   PIC X(30).
006300     05  FILLER                   PIC S9(03)V9(06).
006400     05  FILLER                   PIC S9(03)V9(06).
006500     05  FILLER                   PIC X(10).
006600     05  FILLER                   PIC 9(04).
006700     05  MSN-DIST-TRACE-WHOLE     PIC 9(07).
006800     05  MSN-DIST-TRACE-HUNDTHS   PIC 99.
006900     05  FILLER                   PIC X(10).
