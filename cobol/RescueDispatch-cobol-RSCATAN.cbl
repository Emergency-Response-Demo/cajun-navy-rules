000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          ARCTANGENT-BY-SERIES SUBROUTINE.  PAIRED WITH RSCSQRT
000600*          INSIDE THE GREAT-CIRCLE DISTANCE CALCULATION IN
000700*          RSCDIST -- THIS SHOP'S COMPILER HAS NO FUNCTION ATAN
000800*          EITHER, SO THE HALF-ANGLE TERM OF THE HAVERSINE
000900*          FORMULA IS WORKED OUT BY HAND, TERM BY TERM.
001000*
001100*          GIVEN Y-IN AND X-IN, BOTH ZERO OR POSITIVE (THE ONLY
001200*          CASE THE DISTANCE ROUTINE EVER FEEDS IN), RETURNS THE
001300*          ANGLE IN RADIANS WHOSE TANGENT IS Y-IN OVER X-IN --
001400*          I.E. THE FIRST-QUADRANT ATAN2(Y-IN, X-IN).  X-IN OF
001500*          ZERO IS TREATED AS A STRAIGHT-UP ANGLE OF PI/2.
001600*****************************************************************
001700 PROGRAM-ID.  RSCATAN.
001800 AUTHOR. ANNA KOWALCZYK.
001900 INSTALLATION. PARISH EMERGENCY OPS - SYSTEMS SECTION.
002000 DATE-WRITTEN. 05/14/94.
002100 DATE-COMPILED. 05/14/94.
002200 SECURITY. NON-CONFIDENTIAL.
002300*****************************************************************
002400*CHANGE LOG
002500*DATE      WHO  TICKET    DESCRIPTION
002600*05/14/94  AK   RD-0091   INITIAL VERSION, COMPANION TO RSCSQRT.
002700*09/22/95  AK   RD-0104   ADDED THE RECIPROCAL IDENTITY FOR
002800*                         RATIO-IN GREATER THAN 1 -- THE STRAIGHT
002900*                         SERIES WAS NOT CONVERGING IN A
003000*                         REASONABLE NUMBER OF TERMS PAST 45
003100*                         DEGREES.
003200*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
003300*                         PROGRAM, NOTHING TO FIX.
003400*11/30/01  TGD  RD-0140   RAISED ATAN-MAX-TERMS TO MATCH THE
003500*                         SQRT ITERATION LIMIT RAISED THE SAME
003600*                         TICKET.
003700*03/19/02  TGD  RD-0151   SWITCHED THE SERIES FIELDS FROM COMP-2
003800*                         TO COMP-3, SAME TICKET AS RSCSQRT AND
003900*                         RSCDIST -- ONE PRECISION TYPE FOR ALL
004000*                         THREE NOW, MATCHING RSCDIST'S OWN
004100*                         PRECISION TYPE.
004200*04/02/02  TGD  RD-0155   ADDED A SECOND AND THIRD REDEFINES GROUP
004300*                         ON MISC-FIELDS -- SAME AUDIT AS RSCSQRT,
004400*                         WANTING THE RUNNING TERM BROKEN OUT FOR
004500*                         THE TRACE THE SAME WAY RSCRND SPLITS ITS
004600*                         OWN WORK FIELDS.
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  MISC-FIELDS.
006200     05  WS-RATIO        PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006300     05  WS-Z            PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006400     05  WS-Z-POWER      PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006500     05  WS-Z-SQUARED    PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006600     05  WS-TERM         PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006700     05  WS-SUM          PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006800     05  FILLER                       PIC X(08) VALUE SPACES.
006900
007000*MISC-FIELDS-PARTS SPLITS THE RUNNING SUM FOR THE SYSOUT TRACE
007100*LINE -- THE SAME HABIT USED IN RSCSQRT ON ITS OWN WORK FIELDS.
007200 01  MISC-FIELDS-PARTS REDEFINES MISC-FIELDS.
007300     05  FILLER                       PIC X(25).
007400     05  WS-SUM-TRACE    PIC S9(03)V9(06) COMP-3.
007500     05  FILLER                       PIC X(08).
007600*
007700*WS-TERM-PARTS EXPOSES THE CURRENT SERIES TERM ON ITS OWN FOR THE
007800*SYSOUT TRACE, SAME HABIT AS RSCSQRT'S WS-GUESS-PARTS.
007900 01  WS-TERM-PARTS REDEFINES MISC-FIELDS.
008000     05  FILLER                       PIC X(20).
008100     05  WS-TERM-TRACE   PIC S9(03)V9(06) COMP-3.
008200     05  FILLER                       PIC X(13).
008300*
008400*WS-TERM-SIGN-PARTS EXPOSES THE PACKED SIGN NIBBLE OFF THE END OF
008500*THE TERM FIELD, SAME HABIT AS RSCRND'S WS-SIGN-PARTS.
008600 01  WS-TERM-SIGN-PARTS REDEFINES MISC-FIELDS.
008700     05  FILLER                       PIC X(24).
008800     05  WS-TERM-SIGN-BYTE            PIC X(01).
008900     05  FILLER                       PIC X(13).
009000
009100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009200     05  ATAN-TERM-IDX                PIC 9(03) COMP VALUE ZERO.
009300     05  ATAN-MAX-TERMS               PIC 9(03) COMP VALUE 120.
009400     05  ATAN-DENOM                   PIC 9(03) COMP VALUE ZERO.
009500
009600 01  FLAGS-AND-SWITCHES.
009700     05  ATAN-SIGN-SW                 PIC X(01) VALUE "+".
009800         88  ATAN-TERM-POSITIVE       VALUE "+".
009900     05  ATAN-RECIPROCAL-SW           PIC X(01) VALUE "N".
010000         88  ATAN-USED-RECIPROCAL     VALUE "Y".
010100
010200 77  ATAN-TOLERANCE  PIC S9(01)V9(06) COMP-3 VALUE 0.000001.
010300 77  WS-PI-VALUE     PIC S9(01)V9(09) COMP-3 VALUE 3.141592654.
010400
010500 LINKAGE SECTION.
010600 01  Y-IN            PIC S9(03)V9(06) COMP-3.
010700 01  X-IN            PIC S9(03)V9(06) COMP-3.
010800 01  ANGLE-OUT       PIC S9(03)V9(06) COMP-3.
010900 01  ATAN-RETURN-CD                   PIC S9(04) COMP.
011000
011100 PROCEDURE DIVISION USING Y-IN, X-IN, ANGLE-OUT, ATAN-RETURN-CD.
011200     MOVE ZERO TO ATAN-RETURN-CD.
011300     MOVE ZERO TO ANGLE-OUT.
011400     MOVE "N" TO ATAN-RECIPROCAL-SW.
011500     IF X-IN = ZERO
011600         COMPUTE ANGLE-OUT = WS-PI-VALUE / 2
011700         GO TO 999-RETURN.
011800     COMPUTE WS-RATIO = Y-IN / X-IN.
011900     IF WS-RATIO > 1
012000         MOVE "Y" TO ATAN-RECIPROCAL-SW
012100         COMPUTE WS-Z = 1 / WS-RATIO
012200     ELSE
012300         MOVE WS-RATIO TO WS-Z.
012400     PERFORM 100-SUM-SERIES THRU 100-EXIT.
012500     IF ATAN-USED-RECIPROCAL
012600         COMPUTE ANGLE-OUT = ( WS-PI-VALUE / 2 ) - WS-SUM
012700     ELSE
012800         MOVE WS-SUM TO ANGLE-OUT.
012900 999-RETURN.
013000     GOBACK.
013100
013200 100-SUM-SERIES.
013300*STANDARD POWER SERIES FOR ATAN(Z), |Z| <= 1 --
013400*Z - Z**3/3 + Z**5/5 - Z**7/7 + ... ALTERNATING SIGNS, ODD
013500*DENOMINATORS.  CONVERGES SLOWLY NEAR Z = 1 BUT THE RECIPROCAL
013600*SWITCH ABOVE KEEPS US WELL AWAY FROM THE WORST OF IT FOR ANY
013700*BEARING THIS SUITE ACTUALLY SEES.
013800     MOVE ZERO TO WS-SUM.
013900     MOVE WS-Z TO WS-Z-POWER.
014000     COMPUTE WS-Z-SQUARED = WS-Z * WS-Z.
014100     MOVE "+" TO ATAN-SIGN-SW.
014200     PERFORM 150-ADD-ONE-TERM THRU 150-EXIT
014300             VARYING ATAN-TERM-IDX FROM 1 BY 1
014400             UNTIL ATAN-TERM-IDX > ATAN-MAX-TERMS.
014500 100-EXIT.
014600     EXIT.
014700
014800 150-ADD-ONE-TERM.
014900     COMPUTE ATAN-DENOM = ( 2 * ATAN-TERM-IDX ) - 1.
015000     COMPUTE WS-TERM ROUNDED = WS-Z-POWER / ATAN-DENOM.
015100     IF ATAN-TERM-POSITIVE
015200         ADD WS-TERM TO WS-SUM
015300         MOVE "-" TO ATAN-SIGN-SW
015400     ELSE
015500         SUBTRACT WS-TERM FROM WS-SUM
015600         MOVE "+" TO ATAN-SIGN-SW.
015700     IF WS-TERM < ATAN-TOLERANCE
015800         MOVE ATAN-MAX-TERMS TO ATAN-TERM-IDX
015900         GO TO 150-EXIT.
016000     COMPUTE WS-Z-POWER ROUNDED = WS-Z-POWER * WS-Z-SQUARED.
016100 150-EXIT.
016200     EXIT.
