000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          RESPONDER ELIGIBILITY AND COMPATIBILITY SCORING
000600*          SUBROUTINE.  CALLED FROM RSCASSGN'S 440-BUILD-
000700*          CANDIDATES LOOP ONCE FOR EVERY RESPONDER STILL
000800*          AVAILABLE THIS CYCLE, AGAINST THE INCIDENT CURRENTLY
000900*          BEING WORKED.  IF THE RESPONDER'S BOAT CANNOT HOLD THE
001000*          PARTY, SCORE-CANDIDATE-OUT COMES BACK "N" AND NOTHING
001100*          ELSE IN THE WORK AREA IS TRUSTWORTHY.
001200*****************************************************************
001300 PROGRAM-ID.  RSCSCOR.
001400 AUTHOR. ANNA KOWALCZYK.
001500 INSTALLATION. PARISH EMERGENCY OPS - SYSTEMS SECTION.
001600 DATE-WRITTEN. 04/16/90.
001700 DATE-COMPILED. 04/16/90.
001800 SECURITY. NON-CONFIDENTIAL.
001900*****************************************************************
002000*CHANGE LOG
002100*DATE      WHO  TICKET    DESCRIPTION
002200*04/16/90  JS   INITIAL   FIRST CUT -- DISTANCE AND CAPACITY-FIT
002300*                         COMPONENTS ONLY.
002400*07/14/90  JS   RD-0019   ADDED THE PERSON COMPONENT FOR THE
002500*                         SIMULATED-UNIT PILOT.
002600*10/02/92  TGD  RD-0068   ADDED THE MEDICAL COMPONENT -- A KIT IS
002700*                         NOW WORTH POINTS, NOT A HARD RULE --
002800*                         PARISH WANTS A FAR-AWAY MEDIC OVER A
002900*                         NEARBY BOAT WITH NO KIT.
003000*03/30/95  AK   RD-0098   ADDED THE ESCALATION BONUS SO A PRIORITY
003100*                         ZONE INCIDENT ALWAYS WINS A CONTESTED
003200*                         RESPONDER.
003300*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
003400*                         PROGRAM, NOTHING TO FIX.
003500*03/19/02  TGD  RD-0151   REVIEWED UNDER THE SAME COMP-2 AUDIT AS
003600*                         RSCDIST/RSCSQRT/RSCATAN -- THIS ROUTINE
003700*                         HAS NEVER CARRIED BINARY FLOAT, AND
003800*                         ALREADY RUNS THREE REDEFINES GROUPS OFF
003900*                         MISC-FIELDS, SO NOTHING TO CONVERT.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  WS-SLACK                     PIC S9(04) VALUE ZERO.
005600     05  WS-DISTANCE-M                PIC 9(07)V99 VALUE ZERO.
005700     05  FILLER                       PIC X(09) VALUE SPACES.
005800
005900*WS-SLACK-PARTS EXPOSES THE CAPACITY-SLACK FIGURE FOR THE SYSOUT
006000*TRACE LINE WRITTEN WHEN RSC-TRACE-SW IS ON IN THE CALLING JOB.
006100 01  WS-SLACK-PARTS REDEFINES MISC-FIELDS.
006200     05  WS-SLACK-SIGN                PIC X(01).
006300     05  WS-SLACK-DIGITS              PIC 9(03).
006400     05  FILLER                       PIC X(13).
006500
006600*WS-DIST-PARTS DOES THE SAME FOR THE DISTANCE FIGURE.
006700 01  WS-DIST-PARTS REDEFINES MISC-FIELDS.
006800     05  FILLER                       PIC X(04).
006900     05  WS-DIST-WHOLE                PIC 9(07).
007000     05  WS-DIST-HUNDTHS              PIC 99.
007100     05  FILLER                       PIC X(09).
007200
007300*WS-SCORE-PARTS LETS A ONE-LINE TRACE SHOW EACH COMPONENT ADDED
007400*TO THE RUNNING SCORE WITHOUT FOUR SEPARATE DISPLAY STATEMENTS.
007500 01  WS-SCORE-PARTS REDEFINES MISC-FIELDS.
007600     05  FILLER                       PIC X(02).
007700     05  WS-SCORE-TRACE               PIC 9(04).
007800     05  FILLER                       PIC X(10).
007900
008000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008100     05  WS-RUNNING-SCORE             PIC 9(04) COMP VALUE ZERO.
008200
008300 01  FLAGS-AND-SWITCHES.
008400     05  RSC-TRACE-SW                 PIC X(01) VALUE "N".
008500         88  RSC-TRACE-ON             VALUE "Y".
008600
008700 LINKAGE SECTION.
008800 01  SCORE-INC-PEOPLE-IN              PIC 9(03).
008900 01  SCORE-INC-MEDICAL-IN             PIC X(01).
009000 01  SCORE-INC-ESCALATED-IN           PIC X(01).
009100 01  SCORE-RSP-BOAT-CAP-IN            PIC 9(03).
009200 01  SCORE-RSP-HAS-MEDICAL-IN         PIC X(01).
009300 01  SCORE-RSP-IS-PERSON-IN           PIC X(01).
009400 01  SCORE-DISTANCE-M-IN              PIC 9(07)V99.
009500 01  SCORE-CANDIDATE-OUT              PIC X(01).
009600 01  SCORE-COMPAT-SCORE-OUT           PIC 9(04).
009700
009800 PROCEDURE DIVISION USING SCORE-INC-PEOPLE-IN,
009900         SCORE-INC-MEDICAL-IN, SCORE-INC-ESCALATED-IN,
010000         SCORE-RSP-BOAT-CAP-IN,
010100         SCORE-RSP-HAS-MEDICAL-IN, SCORE-RSP-IS-PERSON-IN,
010200         SCORE-DISTANCE-M-IN, SCORE-CANDIDATE-OUT,
010300         SCORE-COMPAT-SCORE-OUT.
010400     MOVE "N" TO SCORE-CANDIDATE-OUT.
010500     MOVE ZERO TO SCORE-COMPAT-SCORE-OUT.
010600     MOVE ZERO TO WS-RUNNING-SCORE.
010700     MOVE SCORE-DISTANCE-M-IN TO WS-DISTANCE-M.
010800
010900     IF SCORE-RSP-BOAT-CAP-IN < SCORE-INC-PEOPLE-IN
011000         GO TO 999-RETURN.
011100     MOVE "Y" TO SCORE-CANDIDATE-OUT.
011200
011300     PERFORM 100-SCORE-DISTANCE THRU 100-EXIT.
011400     PERFORM 200-SCORE-CAPACITY-FIT THRU 200-EXIT.
011500     PERFORM 300-SCORE-MEDICAL THRU 300-EXIT.
011600     PERFORM 400-SCORE-PERSON THRU 400-EXIT.
011700     PERFORM 500-SCORE-ESCALATION THRU 500-EXIT.
011800
011900     MOVE WS-RUNNING-SCORE TO SCORE-COMPAT-SCORE-OUT.
012000 999-RETURN.
012100     IF RSC-TRACE-ON
012200         DISPLAY "RSCSCOR CANDIDATE = " SCORE-CANDIDATE-OUT
012300                 " SCORE = " SCORE-COMPAT-SCORE-OUT.
012400     GOBACK.
012500
012600 100-SCORE-DISTANCE.
012700     IF WS-DISTANCE-M < 5000
012800         ADD 100 TO WS-RUNNING-SCORE
012900         GO TO 100-EXIT.
013000     IF WS-DISTANCE-M < 10000
013100         ADD 75 TO WS-RUNNING-SCORE
013200         GO TO 100-EXIT.
013300     IF WS-DISTANCE-M < 15000
013400         ADD 50 TO WS-RUNNING-SCORE
013500         GO TO 100-EXIT.
013600     ADD 25 TO WS-RUNNING-SCORE.
013700 100-EXIT.
013800     EXIT.
013900
014000 200-SCORE-CAPACITY-FIT.
014100     COMPUTE WS-SLACK =
014200             SCORE-RSP-BOAT-CAP-IN - SCORE-INC-PEOPLE-IN.
014300     IF WS-SLACK = ZERO
014400         ADD 100 TO WS-RUNNING-SCORE
014500         GO TO 200-EXIT.
014600     IF WS-SLACK > ZERO AND WS-SLACK <= 2
014700         ADD 50 TO WS-RUNNING-SCORE
014800         GO TO 200-EXIT.
014900     IF WS-SLACK > 2 AND WS-SLACK <= 4
015000         ADD 25 TO WS-RUNNING-SCORE.
015100 200-EXIT.
015200     EXIT.
015300
015400 300-SCORE-MEDICAL.
015500     IF SCORE-INC-MEDICAL-IN = "Y"
015600        AND SCORE-RSP-HAS-MEDICAL-IN = "Y"
015700         ADD 100 TO WS-RUNNING-SCORE.
015800 300-EXIT.
015900     EXIT.
016000
016100 400-SCORE-PERSON.
016200     IF SCORE-RSP-IS-PERSON-IN = "Y"
016300         ADD 100 TO WS-RUNNING-SCORE.
016400 400-EXIT.
016500     EXIT.
016600
016700 500-SCORE-ESCALATION.
016800     IF SCORE-INC-ESCALATED-IN = "Y"
016900         ADD 1000 TO WS-RUNNING-SCORE.
017000 500-EXIT.
017100     EXIT.
