000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          NEWTON-RAPHSON SQUARE ROOT SUBROUTINE.  THIS SHOP'S
000600*          COMPILER HAS NEVER HAD A FUNCTION SQRT, SO THE GREAT-
000700*          CIRCLE DISTANCE MATH IN RSCDIST CALLS THIS INSTEAD --
000800*          SAME APPROACH USED FOR EVERY SQUARE-ROOT NEED SINCE
000900*          THE OLD INTEREST-COMPOUNDING JOBS.
001000*
001100*          GIVEN RADICAND-IN, RETURNS RESULT-OUT SUCH THAT
001200*          RESULT-OUT * RESULT-OUT IS WITHIN TOLERANCE OF
001300*          RADICAND-IN.  A ZERO OR NEGATIVE RADICAND RETURNS
001400*          ZERO AND SETS SQRT-RETURN-CD TO 4.
001500*****************************************************************
001600 PROGRAM-ID.  RSCSQRT.
001700 AUTHOR. ANNA KOWALCZYK.
001800 INSTALLATION. PARISH EMERGENCY OPS - SYSTEMS SECTION.
001900 DATE-WRITTEN. 05/14/94.
002000 DATE-COMPILED. 05/14/94.
002100 SECURITY. NON-CONFIDENTIAL.
002200*****************************************************************
002300*CHANGE LOG
002400*DATE      WHO  TICKET    DESCRIPTION
002500*05/14/94  AK   RD-0091   INITIAL VERSION -- PULLED OUT OF
002600*                         RSCDIST SO THE ITERATION COULD BE
002700*                         TESTED ON ITS OWN.
002800*08/02/95  AK   RD-0103   TIGHTENED SQRT-TOLERANCE -- DISTANCE
002900*                         FIGURES WERE DRIFTING IN THE LAST
003000*                         DECIMAL ON LONG EVACUATION ROUTES.
003100*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
003200*                         PROGRAM, NOTHING TO FIX.
003300*11/30/01  TGD  RD-0140   RAISED SQRT-MAX-ITER FROM 20 TO 40 --
003400*                         A BAD RADICAND NEAR ZERO WAS NOT
003500*                         CONVERGING IN TIME ON THE NEW BOX.
003600*03/19/02  TGD  RD-0151   SWITCHED THE ITERATION FIELDS FROM
003700*                         COMP-2 TO COMP-3 -- AUDIT TURNED UP
003800*                         BINARY FLOAT IN A SHOP THAT HAS NEVER
003900*                         OWNED ONE.  MATCHES RSCDIST'S OWN
004000*                         FIXED-POINT PRECISION TYPE.
004100*04/02/02  TGD  RD-0155   ADDED A SECOND AND THIRD REDEFINES GROUP
004200*                         ON MISC-FIELDS -- SAME AUDIT WANTED THE
004300*                         GUESS FIELD BROKEN OUT FOR THE TRACE THE
004400*                         SAME WAY RSCRND SPLITS ITS OWN WORK
004500*                         FIELDS, NOT JUST THE DIFFERENCE FIELD.
004600*****************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  MISC-FIELDS.
006100     05  WS-GUESS        PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006200     05  WS-PREV-GUESS   PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006300     05  WS-DIFF         PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006400     05  FILLER                       PIC X(10) VALUE SPACES.
006500*
006600*WS-DIFF-PARTS LETS THE TRACE DISPLAY SHOW HOW FAR THE LAST
006700*ITERATION MOVED, WITHOUT A SEPARATE COMPUTE JUST FOR DISPLAY.
006800 01  WS-DIFF-PARTS REDEFINES MISC-FIELDS.
006900     05  FILLER                       PIC X(05).
007000     05  FILLER                       PIC X(05).
007100     05  WS-DIFF-TRACE   PIC S9(03)V9(06) COMP-3.
007200     05  FILLER                       PIC X(10).
007300*
007400*WS-GUESS-PARTS EXPOSES THE CURRENT GUESS ON ITS OWN FOR THE
007500*SYSOUT TRACE, SAME HABIT RSCRND USES FOR ITS OWN WORK FIELDS.
007600 01  WS-GUESS-PARTS REDEFINES MISC-FIELDS.
007700     05  WS-GUESS-TRACE  PIC S9(03)V9(06) COMP-3.
007800     05  FILLER                       PIC X(20).
007900*
008000*WS-GUESS-SIGN-PARTS EXPOSES THE PACKED SIGN NIBBLE OFF THE END
008100*OF THE GUESS FIELD, SAME HABIT AS RSCRND'S WS-SIGN-PARTS.
008200 01  WS-GUESS-SIGN-PARTS REDEFINES MISC-FIELDS.
008300     05  FILLER                       PIC X(04).
008400     05  WS-GUESS-SIGN-BYTE           PIC X(01).
008500     05  FILLER                       PIC X(20).
008600
008700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008800     05  SQRT-ITER-CNT                PIC 9(02) COMP VALUE ZERO.
008900     05  SQRT-MAX-ITER                PIC 9(02) COMP VALUE 40.
009000
009100 01  FLAGS-AND-SWITCHES.
009200     05  SQRT-CONVERGED-SW            PIC X(01) VALUE "N".
009300         88  SQRT-HAS-CONVERGED       VALUE "Y".
009400
009500 77  SQRT-TOLERANCE  PIC S9(01)V9(06) COMP-3 VALUE 0.000001.
009600
009700 LINKAGE SECTION.
009800 01  RADICAND-IN     PIC S9(03)V9(06) COMP-3.
009900 01  RESULT-OUT      PIC S9(03)V9(06) COMP-3.
010000 01  SQRT-RETURN-CD                   PIC S9(04) COMP.
010100
010200 PROCEDURE DIVISION USING RADICAND-IN, RESULT-OUT,
010300             SQRT-RETURN-CD.
010400     MOVE ZERO TO SQRT-RETURN-CD.
010500     MOVE ZERO TO RESULT-OUT.
010600     MOVE "N" TO SQRT-CONVERGED-SW.
010700     MOVE ZERO TO SQRT-ITER-CNT.
010800     IF RADICAND-IN <= ZERO
010900         MOVE 4 TO SQRT-RETURN-CD
011000         GO TO 999-RETURN.
011100     PERFORM 100-ITERATE THRU 100-EXIT
011200             VARYING SQRT-ITER-CNT FROM 1 BY 1
011300             UNTIL SQRT-ITER-CNT > SQRT-MAX-ITER
011400                OR SQRT-HAS-CONVERGED.
011500     MOVE WS-GUESS TO RESULT-OUT.
011600     IF NOT SQRT-HAS-CONVERGED
011700         MOVE 8 TO SQRT-RETURN-CD.
011800 999-RETURN.
011900     GOBACK.
012000
012100 100-ITERATE.
012200*FIRST PASS -- START THE GUESS AT HALF THE RADICAND, A HABIT
012300*CARRIED OVER FROM THE OLD COMPOUND-INTEREST ITERATION JOB.
012400     IF SQRT-ITER-CNT = 1
012500         COMPUTE WS-GUESS ROUNDED = RADICAND-IN / 2
012600         GO TO 100-EXIT.
012700     MOVE WS-GUESS TO WS-PREV-GUESS.
012800     COMPUTE WS-GUESS ROUNDED =
012900             ( WS-PREV-GUESS +
013000               ( RADICAND-IN / WS-PREV-GUESS ) ) / 2.
013100     COMPUTE WS-DIFF = WS-GUESS - WS-PREV-GUESS.
013200     IF WS-DIFF < ZERO
013300         COMPUTE WS-DIFF = ZERO - WS-DIFF.
013400     IF WS-DIFF < SQRT-TOLERANCE
013500         MOVE "Y" TO SQRT-CONVERGED-SW.
013600 100-EXIT.
013700     EXIT.
