000100*****************************************************************
000200*RSCINC  --  OPEN INCIDENT RECORD LAYOUT
000300*ONE RECORD PER FLOOD-RESCUE INCIDENT STILL WAITING ON A BOAT.
000400*FED TO RSCASSGN FROM THE DISPATCH CENTER'S INTAKE EXTRACT.
000500*
000600*CHANGE LOG
000700*DATE      WHO  TICKET    DESCRIPTION
000800*03/11/89  JS   INITIAL   FIRST CUT OF THE INCIDENT LAYOUT.
000900*06/02/91  JS   RD-0041   ADDED REPORTER-ID FOR CALLBACK TRACKING.
001000*11/19/93  TGD  RD-0077   SPLIT REPORTED-TS INTO A REDEFINES SO
001100*                         THE EDIT STEPS CAN GET AT YY/MM/DD/HH
001200*                         WITHOUT UNSTRING EVERY TIME.
001300*02/08/99  AK   RD-Y2K    CONFIRMED REPORTED-TS CARRIES A FULL
001400*                         FOUR-DIGIT YEAR.  NO CENTURY WINDOW
001500*                         NEEDED -- FIELD WAS NEVER TWO-DIGIT.
001600*****************************************************************
001700 01  RSC-INCIDENT-REC.
001800     05  INC-ID                  PIC X(20).
001900     05  INC-NUM-PEOPLE          PIC 9(03).
002000     05  INC-MEDICAL-SW          PIC X(01).
002100         88  INC-NEEDS-MEDICAL   VALUE "Y".
002200         88  INC-NO-MEDICAL      VALUE "N".
002300         88  INC-MEDICAL-VALID   VALUES "Y" "N".
002400     05  INC-LAT                 PIC S9(03)V9(08).
002500     05  INC-LONG                PIC S9(03)V9(08).
002600     05  INC-REPORTED-TS         PIC 9(14).
002700     05  INC-REPORTER-ID         PIC X(20).
002800     05  FILLER                  PIC X(20) VALUE SPACES.
002900*
003000*RSC-INC-TS-PARTS GIVES THE EDIT AND TRACE PARAGRAPHS A WAY TO
003100*GET AT THE PIECES OF INC-REPORTED-TS WITHOUT AN UNSTRING.
003200 01  RSC-INC-TS-PARTS REDEFINES RSC-INCIDENT-REC.
003300     05  FILLER                  PIC X(20).
003400     05  FILLER                  PIC X(03).
003500     05  FILLER                  PIC X(01).
003600     05  FILLER                  PIC S9(03)V9(08).
003700     05  FILLER                  PIC S9(03)V9(08).
003800     05  INC-TS-YEAR             PIC 9(04).
003900     05  INC-TS-MONTH            PIC 9(02).
004000     05  INC-TS-DAY              PIC 9(02).
004100     05  INC-TS-HOUR             PIC 9(02).
004200     05  INC-TS-MINUTE           PIC 9(02).
004300     05  INC-TS-SECOND           PIC 9(02).
004400     05  FILLER                  PIC X(20).
004500     05  FILLER                  PIC X(20).
004600*
004700*THE CURRENT-INCIDENT WORK AREA -- INCIDENTS STREAM THROUGH ONE
004800*AT A TIME, SO THIS IS A ONE-ROW "TABLE", NOT AN OCCURS CLAUSE.
004900*COORDINATES ARE NORMALISED (RSCRND) INTO THE 6-DECIMAL FORM
005000*BEFORE ANYTHING ELSE TOUCHES THEM.
005100 01  RSC-CURRENT-INCIDENT.
005200     05  CI-ID                   PIC X(20).
005300     05  CI-NUM-PEOPLE           PIC 9(03).
005400     05  CI-MEDICAL-SW           PIC X(01).
005500         88  CI-NEEDS-MEDICAL    VALUE "Y".
005600     05  CI-LAT                  PIC S9(03)V9(06).
005700     05  CI-LONG                 PIC S9(03)V9(06).
005800     05  CI-REPORTED-TS          PIC 9(14).
005900     05  CI-REPORTER-ID          PIC X(20).
006000     05  CI-ESCALATED-SW         PIC X(01) VALUE "N".
006100         88  CI-IS-ESCALATED     VALUE "Y".
006200     05  CI-PRIORITY             PIC S9(05)V99 VALUE ZERO.
006300     05  CI-AVG-PRIORITY         PIC S9(05)V99 VALUE ZERO.
006400     05  CI-WAITING-CNT          PIC 9(05) VALUE ZERO.
006500     05  CI-HAS-PRIORITY-REC     PIC X(01) VALUE "N".
006600         88  CI-PRIORITY-ON-FILE VALUE "Y".
006700     05  FILLER                  PIC X(10) VALUE SPACES.
