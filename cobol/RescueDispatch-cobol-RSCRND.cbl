000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          COORDINATE ROUNDING SUBROUTINE.  THE INCIDENT,
000600*          RESPONDER AND DESTINATION FILES CARRY LATITUDE AND
000700*          LONGITUDE TO EIGHT DECIMAL PLACES ON THE WAY IN.  THIS
000800*          SHOP ROUNDS EVERY COORDINATE TO SIX DECIMAL PLACES,
000900*          HALF-UP, BEFORE IT GOES IN A TABLE OR ON A REPORT --
001000*          ONE PLACE TO DO IT, SO EVERY PROGRAM ROUNDS THE SAME.
001100*****************************************************************
001200 PROGRAM-ID.  RSCRND.
001300 AUTHOR. JON SAYLES.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 03/11/89.
001600 DATE-COMPILED. 03/11/89.
001700 SECURITY. NON-CONFIDENTIAL.
001800*****************************************************************
001900*CHANGE LOG
002000*DATE      WHO  TICKET    DESCRIPTION
002100*03/11/89  JS   INITIAL   FIRST CUT, COPIED FROM THE OLD AMOUNT-
002200*                         ROUNDING ROUTINE.
002300*05/03/94  TGD  RD-0088   WIDENED THE RAW COORDINATE FIELD FROM
002400*                         SIX TO EIGHT DECIMAL PLACES TO MATCH THE
002500*                         NEW GPS FEED COMING OFF THE RESPONDER
002600*                         HANDHELDS.
002700*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
002800*                         PROGRAM, NOTHING TO FIX.
002900*03/19/02  TGD  RD-0151   REVIEWED UNDER THE SAME COMP-2 AUDIT AS
003000*                         RSCDIST/RSCSQRT/RSCATAN -- THIS ROUTINE
003100*                         HAS NEVER CARRIED BINARY FLOAT, AND
003200*                         ALREADY RUNS THREE REDEFINES GROUPS OFF
003300*                         MISC-FIELDS, SO NOTHING TO CONVERT.
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-RAW-COPY                  PIC S9(03)V9(08) VALUE ZERO.
005000     05  WS-ROUNDED-WORK              PIC S9(03)V9(06) VALUE ZERO.
005100     05  FILLER                       PIC X(09) VALUE SPACES.
005200
005300*WS-RAW-PARTS LETS THE TRACE DISPLAY BREAK THE INCOMING RAW VALUE
005400*INTO WHOLE-DEGREE AND FRACTION PARTS WITHOUT A SEPARATE COMPUTE.
005500 01  WS-RAW-PARTS REDEFINES MISC-FIELDS.
005600     05  WS-RAW-WHOLE                 PIC S9(03).
005700     05  WS-RAW-FRACTION              PIC 9(08).
005800     05  FILLER                       PIC X(09).
005900
006000*WS-ROUNDED-PARTS DOES THE SAME FOR THE ROUNDED RESULT.
006100 01  WS-ROUNDED-PARTS REDEFINES MISC-FIELDS.
006200     05  FILLER                       PIC X(11).
006300     05  WS-ROUND-WHOLE               PIC S9(03).
006400     05  WS-ROUND-FRACTION            PIC 9(06).
006500     05  FILLER                       PIC X(09).
006600
006700*WS-SIGN-PARTS EXPOSES THE LEAD BYTE OF THE WORK AREA SO THE
006800*TRACE DISPLAY CAN SHOW WHETHER A SOUTH/WEST COORDINATE KEPT
006900*ITS SIGN THROUGH THE ROUNDING STEP.
007000 01  WS-SIGN-PARTS REDEFINES MISC-FIELDS.
007100     05  WS-SIGN-BYTE                 PIC X(01).
007200     05  FILLER                       PIC X(19).
007300
007400 01  FLAGS-AND-SWITCHES.
007500     05  RSC-TRACE-SW                 PIC X(01) VALUE "N".
007600         88  RSC-TRACE-ON             VALUE "Y".
007700
007800 LINKAGE SECTION.
007900 01  COORD-RAW-IN                     PIC S9(03)V9(08).
008000 01  COORD-ROUNDED-OUT                PIC S9(03)V9(06).
008100
008200 PROCEDURE DIVISION USING COORD-RAW-IN, COORD-ROUNDED-OUT.
008300     MOVE COORD-RAW-IN TO WS-RAW-COPY.
008400     COMPUTE COORD-ROUNDED-OUT ROUNDED = COORD-RAW-IN.
008500     MOVE COORD-ROUNDED-OUT TO WS-ROUNDED-WORK.
008600     IF RSC-TRACE-ON
008700         DISPLAY "RSCRND  RAW = " COORD-RAW-IN
008800                 " ROUNDED = " COORD-ROUNDED-OUT.
008900     GOBACK.
