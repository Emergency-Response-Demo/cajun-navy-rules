000100*****************************************************************
000200*RSCRSP  --  RESPONDER RECORD LAYOUT AND RUN-TIME RESPONDER TABLE
000300*ONE RECORD PER BOAT/CREW AVAILABLE TO THE DISPATCH CYCLE.  THE
000400*WHOLE ROSTER IS READ INTO RSP-TABLE ONCE AT THE TOP OF THE RUN
000500*-- THIS IS THE CLOSEST THING THIS SUITE HAS TO THE OLD PATMSTR
000600*VSAM MASTER, EXCEPT IT LIVES FOR ONE RUN ONLY, IN MEMORY.
000700*
000800*CHANGE LOG
000900*DATE      WHO  TICKET    DESCRIPTION
001000*03/11/89  JS   INITIAL   FIRST CUT.
001100*07/14/90  JS   RD-0019   ADDED RSP-IS-PERSON-I SO SIMULATED UNITS
001200*                         COULD BE FED THROUGH THE SAME RUN AS
001300*                         REAL VOLUNTEER CREWS FOR TESTING.
001400*05/03/94  TGD  RD-0088   TABLE SIZE RAISED 250 TO 500 BOATS --
001500*                         COASTAL PARISHES OUTGREW THE OLD LIMIT.
001600*****************************************************************
001700 01  RSC-RESPONDER-REC.
001800     05  RSP-ID-I                PIC X(20).
001900     05  RSP-BOAT-CAP-I          PIC 9(03).
002000     05  RSP-HAS-MEDICAL-I       PIC X(01).
002100     05  RSP-IS-PERSON-I         PIC X(01).
002200     05  RSP-LAT-I               PIC S9(03)V9(08).
002300     05  RSP-LONG-I              PIC S9(03)V9(08).
002400     05  FILLER                  PIC X(33) VALUE SPACES.
002500*
002600*RSC-RSP-COORD-PARTS SPLITS THE INCOMING COORDINATES OUT FOR THE
002700*SYSOUT TRACE PARAGRAPHS -- SAME TRICK AS THE OLD PATMSTR DATE
002800*REDEFINES, JUST ON LAT/LONG INSTEAD OF A DATE FIELD.
002900 01  RSC-RSP-COORD-PARTS REDEFINES RSC-RESPONDER-REC.
003000     05  FILLER                  PIC X(20).
003100     05  FILLER                  PIC X(03).
003200     05  FILLER                  PIC X(01).
003300     05  FILLER                  PIC X(01).
003400     05  RSP-LAT-WHOLE           PIC 9(03).
003500     05  RSP-LAT-FRACTION        PIC S9(08).
003600     05  RSP-LONG-WHOLE          PIC 9(03).
003700     05  RSP-LONG-FRACTION       PIC S9(08).
003800     05  FILLER                  PIC X(33).
003900*
004000*RSP-TABLE IS THE IN-MEMORY ROSTER FOR THIS CYCLE.  RSP-USED-SW
004100*IS FLIPPED ON BY RSCASSGN PARAGRAPH 460-MARK-RESPONDER-USED THE
004200*MOMENT A BOAT WINS AN INCIDENT -- NO RESPONDER SERVES TWO
004300*INCIDENTS IN THE SAME RUN.
004400 01  RSP-TABLE-CONTROL.
004500     05  RSP-TABLE-MAX           PIC 9(03) COMP VALUE 500.
004600     05  RSP-TABLE-COUNT         PIC 9(03) COMP VALUE ZERO.
004700 01  RSP-TABLE.
004800     05  RSP-ENTRY OCCURS 500 TIMES
004900                    INDEXED BY RSP-IDX.
005000         10  RSP-ID              PIC X(20).
005100         10  RSP-BOAT-CAP        PIC 9(03).
005200         10  RSP-HAS-MEDICAL-SW  PIC X(01).
005300             88  RSP-HAS-MEDICAL VALUE "Y".
005400         10  RSP-IS-PERSON-SW    PIC X(01).
005500             88  RSP-IS-PERSON   VALUE "Y".
005600         10  RSP-LAT             PIC S9(03)V9(06).
005700         10  RSP-LONG            PIC S9(03)V9(06).
005800         10  RSP-USED-SW         PIC X(01) VALUE "N".
005900             88  RSP-ALREADY-USED    VALUE "Y".
006000             88  RSP-STILL-AVAILABLE VALUE "N".
