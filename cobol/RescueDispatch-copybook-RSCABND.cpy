000100*****************************************************************
000200*RSCABND  --  ABEND / DIAGNOSTIC TRAP RECORD
000300*WRITTEN TO RSC-SYSRPT WHEN A JOB IN THE RESCUE DISPATCH SUITE
000400*GOES DOWN.  SAME ROLE AS THE OLD ABENDREC MEMBER USED BY THE
000500*PATIENT-CHARGES JOBS -- KEEP THE SHAPE, KEEP THE NAME HABITS.
000600*****************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  ABEND-PGM-NAME          PIC X(08).
001000     05  FILLER                  PIC X(02) VALUE SPACES.
001100     05  PARA-NAME               PIC X(32).
001200     05  FILLER                  PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON            PIC X(40).
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL            PIC X(15).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL              PIC X(15).
001800     05  FILLER                  PIC X(11) VALUE SPACES.
001900*
002000*ZERO-VAL / ONE-VAL -- THE DIVIDE-BY-ZERO TRICK EVERY JOB IN THIS
002100*SUITE USES TO FORCE A REAL SYSTEM ABEND AFTER THE DIAGNOSTIC
002200*LINE IS ON SYSOUT.  SAME TWO FIELDS, EVERY PROGRAM, SINCE 1989.
002300 77  ZERO-VAL                    PIC S9(01) COMP VALUE ZERO.
002400 77  ONE-VAL                     PIC S9(01) COMP VALUE +1.
