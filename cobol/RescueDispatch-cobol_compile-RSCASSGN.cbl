000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSCASSGN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED. 03/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE NIGHTLY FLOOD-RESCUE DISPATCH
001300*          CYCLE.  IT READS THE OPEN INCIDENT EXTRACT ONE RECORD
001400*          AT A TIME AND, FOR EACH INCIDENT, TRIES TO PAIR IT
001500*          WITH THE BEST AVAILABLE RESPONDER BOAT AND THE
001600*          NEAREST DROP-OFF POINT.
001700*
001800*          THE RESPONDER ROSTER, THE DESTINATION LIST AND THE
001900*          PRIORITY EXTRACT ARE ALL READ INTO MEMORY TABLES AT
002000*          THE TOP OF THE RUN -- NONE OF THE THREE RUNS LARGE
002100*          ENOUGH ON A PARISH-SIZE FLOOD TO NEED RANDOM ACCESS.
002200*
002300*          A MISSION RECORD IS WRITTEN FOR EVERY INCIDENT READ,
002400*          WHETHER A BOAT WAS FOUND FOR IT OR NOT.
002500*
002600*****************************************************************
002700
002800          INPUT FILE              -   RSC.INCIDENTS
002900
003000          INPUT FILE              -   RSC.RESPONDERS
003100
003200          INPUT FILE              -   RSC.PRIORITY  (OPTIONAL)
003300
003400          INPUT FILE              -   RSC.DESTINATIONS (OPTIONAL)
003500
003600          OUTPUT FILE PRODUCED    -   RSC.MISSIONS
003700
003800          OUTPUT FILE PRODUCED    -   RSC.RUNRPT
003900
004000          DUMP FILE               -   SYSOUT
004100
004200*****************************************************************
004300*CHANGE LOG
004400*DATE      WHO  TICKET    DESCRIPTION
004500*03/11/89  JS   INITIAL   FIRST CUT -- INCIDENT/RESPONDER MATCH
004600*                         ON DISTANCE AND CAPACITY ONLY, NO
004700*                         PRIORITY FILE YET.
004800*07/14/90  JS   RD-0019   ADDED RSP-IS-PERSON-I HANDLING FOR THE
004900*                         SIMULATED-UNIT PILOT.
005000*04/02/90  JS   INITIAL   ADDED THE PRIORITY FILE AND THE
005100*                         TRIAGE CALL (RSCTRIAG).
005200*10/02/92  TGD  RD-0068   ADDED THE MEDICAL, PERSON AND
005300*                         ESCALATION SCORING COMPONENTS
005400*                         (RSCSCOR) AND THE DESTINATION PICK.
005500*05/03/94  TGD  RD-0088   RAISED THE RESPONDER TABLE TO 500 ROWS
005600*                         FOR THE COASTAL PARISHES.
005700*02/08/99  AK   RD-Y2K    REVIEWED -- INC-REPORTED-TS CARRIES A
005800*                         FULL FOUR-DIGIT YEAR, NOTHING TO FIX.
005900*11/30/01  TGD  RD-0140   RAISED THE SQRT/ATAN ITERATION LIMITS
006000*                         USED DOWNSTREAM IN RSCDIST -- SEE THAT
006100*                         PROGRAM'S OWN LOG.
006200*****************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT RSC-INCIDENTS
007700     ASSIGN TO UT-S-RSCINC
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT RSC-RESPONDERS
008200     ASSIGN TO UT-S-RSCRSP
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT RSC-PRIORITY
008700     ASSIGN TO UT-S-RSCPRI
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT RSC-DESTS
009200     ASSIGN TO UT-S-RSCDST
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT RSC-MISSIONS
009700     ASSIGN TO UT-S-RSCMSN
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT RSC-SYSRPT
010200     ASSIGN TO UT-S-RSCRPT
010300       ORGANIZATION IS SEQUENTIAL.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500****** OPEN FLOOD INCIDENTS STILL WAITING ON A BOAT.  ONE RECORD
011600****** PER INCIDENT, STREAMED THROUGH -- NOT TABLED.
011700 FD  RSC-INCIDENTS
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 100 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RSC-INCIDENT-REC-X.
012300 01  RSC-INCIDENT-REC-X  PIC X(100).
012400
012500****** THE VOLUNTEER BOAT/CREW ROSTER FOR THIS CYCLE.  LOADED IN
012600****** FULL AT 250-LOAD-RESPONDERS.
012700 FD  RSC-RESPONDERS
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RSC-RESPONDER-REC-X.
013300 01  RSC-RESPONDER-REC-X  PIC X(80).
013400
013500****** OPTIONAL -- INCIDENTS ALREADY SCORED BY THE TRIAGE DESK.
013600****** MAY COME IN EMPTY ON A QUIET NIGHT.
013700 FD  RSC-PRIORITY
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 70 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RSC-PRIORITY-REC-X.
014300 01  RSC-PRIORITY-REC-X  PIC X(70).
014400
014500****** OPTIONAL -- SHELTERS AND STAGING AREAS A BOAT CAN RUN TO.
014600 FD  RSC-DESTS
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 70 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS RSC-DEST-REC-X.
015200 01  RSC-DEST-REC-X  PIC X(70).
015300
015400****** ONE MISSION RECORD WRITTEN FOR EVERY INCIDENT READ, BOAT
015500****** FOUND OR NOT.
015600 FD  RSC-MISSIONS
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 157 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS RSC-MISSION-REC-X.
016200 01  RSC-MISSION-REC-X  PIC X(157).
016300
016400 FD  RSC-SYSRPT
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 132 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS RSC-RPT-LINE.
017000 01  RSC-RPT-LINE  PIC X(132).
017100
017200 WORKING-STORAGE SECTION.
017300
017400 01  FILE-STATUS-CODES.
017500     05  OFCODE                  PIC X(2).
017600         88 CODE-WRITE    VALUE SPACES.
017700
017800 COPY RSCINC.
017900 COPY RSCRSP.
018000 COPY RSCPRI.
018100 COPY RSCDST.
018200 COPY RSCMSN.
018300
018400*WS-RPT-HEADING AND WS-RPT-DETAIL-LINE ARE THE TWO LINE FORMATS
018500*WRITTEN TO RSC-SYSRPT AT END OF RUN -- ONE HEADING, FOUR OR
018600*FIVE DETAIL LINES.
018700 01  WS-RPT-HEADING.
018800     05  FILLER           PIC X(30)
018900         VALUE "RESCUE DISPATCH RUN REPORT".
019000     05  FILLER           PIC X(102) VALUE SPACES.
019100
019200 01  WS-RPT-DETAIL-LINE.
019300     05  FILLER           PIC X(02) VALUE SPACES.
019400     05  RPT-LABEL        PIC X(40).
019500     05  RPT-VALUE        PIC ZZZ,ZZ9.
019600     05  FILLER           PIC X(83) VALUE SPACES.
019700
019800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019900     05  INCIDENTS-READ          PIC 9(07) COMP VALUE ZERO.
020000     05  MISSIONS-ASSIGNED       PIC 9(07) COMP VALUE ZERO.
020100     05  MISSIONS-UNASSIGNED     PIC 9(07) COMP VALUE ZERO.
020200     05  RESPONDERS-USED-TOTAL   PIC 9(05) COMP VALUE ZERO.
020300
020400*THESE THREE ARE CALL-LINKAGE SCRATCH FIELDS, NOT COUNTERS --
020500*THEY HAVE TO STAY DISPLAY USAGE TO MATCH THE SUBPROGRAMS' OWN
020600*LINKAGE SECTIONS, SO THEY ARE KEPT OUT OF THE COMP GROUP ABOVE.
020700 01  MISC-WS-FLDS.
020800     05  WS-AVAIL-RESP-CNT       PIC 9(05) VALUE ZERO.
020900     05  WS-DISTANCE-WORK        PIC 9(07)V99 VALUE ZERO.
021000     05  WS-SCORE-WORK           PIC 9(04) VALUE ZERO.
021100     05  WS-CAND-OK-SW           PIC X(01) VALUE "N".
021200     05  WS-NEAREST-NAME         PIC X(30) VALUE SPACES.
021300     05  WS-NEAREST-LAT          PIC S9(03)V9(06) VALUE ZERO.
021400     05  WS-NEAREST-LONG         PIC S9(03)V9(06) VALUE ZERO.
021500     05  WS-NEAREST-DIST         PIC 9(07)V99 VALUE ZERO.
021600     05  FILLER                  PIC X(10) VALUE SPACES.
021700
021800 01  FLAGS-AND-SWITCHES.
021900     05  MORE-INCIDENTS-SW       PIC X(01) VALUE "Y".
022000         88 NO-MORE-INCIDENTS    VALUE "N".
022100     05  MORE-RESP-SW            PIC X(01) VALUE "Y".
022200         88 NO-MORE-RESP         VALUE "N".
022300     05  MORE-DEST-SW            PIC X(01) VALUE "Y".
022400         88 NO-MORE-DEST         VALUE "N".
022500     05  MORE-PRI-SW             PIC X(01) VALUE "Y".
022600         88 NO-MORE-PRI          VALUE "N".
022700     05  CI-ELIGIBLE-SW          PIC X(01) VALUE "N".
022800         88 CI-IS-ELIGIBLE       VALUE "Y".
022900     05  WS-CANDIDATE-OK-SW      PIC X(01) VALUE "N".
023000         88 WS-CANDIDATE-IS-OK   VALUE "Y".
023100     05  WS-DEST-FOUND-SW        PIC X(01) VALUE "N".
023200         88 WS-DEST-WAS-FOUND    VALUE "Y".
023300
023400 COPY RSCABND.
023500
023600 PROCEDURE DIVISION.
023700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023800     PERFORM 300-MAINLINE THRU 300-EXIT
023900             UNTIL NO-MORE-INCIDENTS.
024000     PERFORM 900-CLEANUP THRU 900-EXIT.
024100     MOVE +0 TO RETURN-CODE.
024200     GOBACK.
024300
024400 000-HOUSEKEEPING.
024500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024600     DISPLAY "******** BEGIN JOB RSCASSGN ********".
024700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024800     INITIALIZE FLAGS-AND-SWITCHES.
024900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
025000     PERFORM 250-LOAD-RESPONDERS THRU 250-EXIT.
025100     PERFORM 260-LOAD-DESTINATIONS THRU 260-EXIT.
025200     PERFORM 270-LOAD-PRIORITIES THRU 270-EXIT.
025300     PERFORM 950-READ-INCIDENT THRU 950-EXIT.
025400 000-EXIT.
025500     EXIT.
025600
025700 250-LOAD-RESPONDERS.
025800     MOVE "250-LOAD-RESPONDERS" TO PARA-NAME.
025900     MOVE "Y" TO MORE-RESP-SW.
026000     PERFORM 255-READ-ONE-RESPONDER THRU 255-EXIT
026100             UNTIL NO-MORE-RESP.
026200 250-EXIT.
026300     EXIT.
026400
026500 255-READ-ONE-RESPONDER.
026600     READ RSC-RESPONDERS INTO RSC-RESPONDER-REC
026700         AT END
026800             MOVE "N" TO MORE-RESP-SW
026900             GO TO 255-EXIT.
027000     IF RSP-TABLE-COUNT >= RSP-TABLE-MAX
027100         MOVE "RESPONDER TABLE OVERFLOW" TO ABEND-REASON
027200         GO TO 1000-ABEND-RTN.
027300     ADD 1 TO RSP-TABLE-COUNT.
027400     SET RSP-IDX TO RSP-TABLE-COUNT.
027500     MOVE RSP-ID-I TO RSP-ID(RSP-IDX).
027600     MOVE RSP-BOAT-CAP-I TO RSP-BOAT-CAP(RSP-IDX).
027700     MOVE RSP-HAS-MEDICAL-I TO RSP-HAS-MEDICAL-SW(RSP-IDX).
027800     MOVE RSP-IS-PERSON-I TO RSP-IS-PERSON-SW(RSP-IDX).
027900     MOVE "N" TO RSP-USED-SW(RSP-IDX).
028000     CALL "RSCRND" USING RSP-LAT-I, RSP-LAT(RSP-IDX).
028100     CALL "RSCRND" USING RSP-LONG-I, RSP-LONG(RSP-IDX).
028200 255-EXIT.
028300     EXIT.
028400
028500 260-LOAD-DESTINATIONS.
028600     MOVE "260-LOAD-DESTINATIONS" TO PARA-NAME.
028700     MOVE "Y" TO MORE-DEST-SW.
028800     PERFORM 265-READ-ONE-DEST THRU 265-EXIT
028900             UNTIL NO-MORE-DEST.
029000 260-EXIT.
029100     EXIT.
029200
029300 265-READ-ONE-DEST.
029400     READ RSC-DESTS INTO RSC-DEST-REC
029500         AT END
029600             MOVE "N" TO MORE-DEST-SW
029700             GO TO 265-EXIT.
029800     IF DST-TABLE-COUNT >= DST-TABLE-MAX
029900         MOVE "DESTINATION TABLE OVERFLOW" TO ABEND-REASON
030000         GO TO 1000-ABEND-RTN.
030100     ADD 1 TO DST-TABLE-COUNT.
030200     SET DST-IDX TO DST-TABLE-COUNT.
030300     MOVE DST-NAME-I TO DST-NAME(DST-IDX).
030400     CALL "RSCRND" USING DST-LAT-I, DST-LAT(DST-IDX).
030500     CALL "RSCRND" USING DST-LONG-I, DST-LONG(DST-IDX).
030600 265-EXIT.
030700     EXIT.
030800
030900 270-LOAD-PRIORITIES.
031000     MOVE "270-LOAD-PRIORITIES" TO PARA-NAME.
031100     MOVE "Y" TO MORE-PRI-SW.
031200     PERFORM 275-READ-ONE-PRIORITY THRU 275-EXIT
031300             UNTIL NO-MORE-PRI.
031400 270-EXIT.
031500     EXIT.
031600
031700 275-READ-ONE-PRIORITY.
031800     READ RSC-PRIORITY INTO RSC-PRIORITY-REC
031900         AT END
032000             MOVE "N" TO MORE-PRI-SW
032100             GO TO 275-EXIT.
032200     IF IPR-TABLE-COUNT >= IPR-TABLE-MAX
032300         MOVE "PRIORITY TABLE OVERFLOW" TO ABEND-REASON
032400         GO TO 1000-ABEND-RTN.
032500     ADD 1 TO IPR-TABLE-COUNT.
032600     SET IPR-IDX TO IPR-TABLE-COUNT.
032700     MOVE IPR-INCIDENT-ID-I TO IPR-INCIDENT-ID(IPR-IDX).
032800     MOVE IPR-PRIORITY-I TO IPR-PRIORITY(IPR-IDX).
032900     MOVE IPR-AVG-PRIORITY-I TO IPR-AVG-PRIORITY(IPR-IDX).
033000     MOVE IPR-WAITING-CNT-I TO IPR-WAITING-CNT(IPR-IDX).
033100     MOVE IPR-ESCALATED-I TO IPR-ESCALATED-SW(IPR-IDX).
033200 275-EXIT.
033300     EXIT.
033400
033500 300-MAINLINE.
033600     MOVE "300-MAINLINE" TO PARA-NAME.
033700     PERFORM 350-LOOKUP-PRIORITY THRU 350-EXIT.
033800     PERFORM 400-TRIAGE-INCIDENT THRU 400-EXIT.
033900     IF NOT CI-IS-ELIGIBLE
034000         PERFORM 485-WRITE-UNASSIGNED THRU 485-EXIT
034100         GO TO 300-READ-NEXT.
034200     PERFORM 440-BUILD-CANDIDATES THRU 440-EXIT.
034300     IF NOT WS-CANDIDATE-IS-OK
034400         PERFORM 485-WRITE-UNASSIGNED THRU 485-EXIT
034500         GO TO 300-READ-NEXT.
034600     PERFORM 460-MARK-RESPONDER-USED THRU 460-EXIT.
034700     PERFORM 470-PICK-NEAREST-DEST THRU 470-EXIT.
034800     PERFORM 480-WRITE-ASSIGNED THRU 480-EXIT.
034900 300-READ-NEXT.
035000     PERFORM 950-READ-INCIDENT THRU 950-EXIT.
035100 300-EXIT.
035200     EXIT.
035300
035400 350-LOOKUP-PRIORITY.
035500     MOVE "350-LOOKUP-PRIORITY" TO PARA-NAME.
035600     MOVE "N" TO CI-HAS-PRIORITY-REC.
035700     MOVE ZERO TO CI-PRIORITY.
035800     MOVE ZERO TO CI-AVG-PRIORITY.
035900     MOVE ZERO TO CI-WAITING-CNT.
036000     MOVE "N" TO CI-ESCALATED-SW.
036100     IF IPR-TABLE-COUNT = ZERO
036200         GO TO 350-EXIT.
036300     PERFORM 355-SCAN-ONE-PRIORITY THRU 355-EXIT
036400             VARYING IPR-IDX FROM 1 BY 1
036500             UNTIL IPR-IDX > IPR-TABLE-COUNT
036600                OR CI-PRIORITY-ON-FILE.
036700 350-EXIT.
036800     EXIT.
036900
037000 355-SCAN-ONE-PRIORITY.
037100     IF IPR-INCIDENT-ID(IPR-IDX) NOT = CI-ID
037200         GO TO 355-EXIT.
037300     MOVE "Y" TO CI-HAS-PRIORITY-REC.
037400     MOVE IPR-PRIORITY(IPR-IDX) TO CI-PRIORITY.
037500     MOVE IPR-AVG-PRIORITY(IPR-IDX) TO CI-AVG-PRIORITY.
037600     MOVE IPR-WAITING-CNT(IPR-IDX) TO CI-WAITING-CNT.
037700     MOVE IPR-ESCALATED-SW(IPR-IDX) TO CI-ESCALATED-SW.
037800 355-EXIT.
037900     EXIT.
038000
038100 400-TRIAGE-INCIDENT.
038200     MOVE "400-TRIAGE-INCIDENT" TO PARA-NAME.
038300     MOVE "Y" TO CI-ELIGIBLE-SW.
038400     IF NOT CI-PRIORITY-ON-FILE
038500         GO TO 400-EXIT.
038600     PERFORM 410-COUNT-AVAILABLE-RESP THRU 410-EXIT.
038700     CALL "RSCTRIAG" USING CI-PRIORITY, CI-AVG-PRIORITY,
038800             CI-WAITING-CNT, WS-AVAIL-RESP-CNT,
038900             CI-ESCALATED-SW, CI-ELIGIBLE-SW.
039000 400-EXIT.
039100     EXIT.
039200
039300 410-COUNT-AVAILABLE-RESP.
039400     MOVE ZERO TO WS-AVAIL-RESP-CNT.
039500     IF RSP-TABLE-COUNT = ZERO
039600         GO TO 410-EXIT.
039700     PERFORM 415-COUNT-ONE-RESP THRU 415-EXIT
039800             VARYING RSP-IDX FROM 1 BY 1
039900             UNTIL RSP-IDX > RSP-TABLE-COUNT.
040000 410-EXIT.
040100     EXIT.
040200
040300 415-COUNT-ONE-RESP.
040400     IF RSP-STILL-AVAILABLE(RSP-IDX)
040500         ADD 1 TO WS-AVAIL-RESP-CNT.
040600 415-EXIT.
040700     EXIT.
040800
040900 440-BUILD-CANDIDATES.
041000     MOVE "440-BUILD-CANDIDATES" TO PARA-NAME.
041100     MOVE "N" TO BC-FOUND-SW.
041200     MOVE "N" TO WS-CANDIDATE-OK-SW.
041300     MOVE SPACES TO BC-RESPONDER-ID.
041400     MOVE ZERO TO BC-RESPONDER-IDX.
041500     MOVE ZERO TO BC-DISTANCE-M.
041600     MOVE ZERO TO BC-COMPAT-SCORE.
041700     IF RSP-TABLE-COUNT = ZERO
041800         GO TO 440-EXIT.
041900     PERFORM 450-SCORE-ONE-RESPONDER THRU 450-EXIT
042000             VARYING RSP-IDX FROM 1 BY 1
042100             UNTIL RSP-IDX > RSP-TABLE-COUNT.
042200     IF BC-CANDIDATE-FOUND
042300         MOVE "Y" TO WS-CANDIDATE-OK-SW.
042400 440-EXIT.
042500     EXIT.
042600
042700 450-SCORE-ONE-RESPONDER.
042800     IF RSP-ALREADY-USED(RSP-IDX)
042900         GO TO 450-EXIT.
043000     IF RSP-BOAT-CAP(RSP-IDX) < CI-NUM-PEOPLE
043100         GO TO 450-EXIT.
043200     CALL "RSCDIST" USING CI-LAT, CI-LONG,
043300             RSP-LAT(RSP-IDX), RSP-LONG(RSP-IDX),
043400             WS-DISTANCE-WORK.
043500     CALL "RSCSCOR" USING CI-NUM-PEOPLE, CI-MEDICAL-SW,
043600             CI-ESCALATED-SW, RSP-BOAT-CAP(RSP-IDX),
043700             RSP-HAS-MEDICAL-SW(RSP-IDX),
043800             RSP-IS-PERSON-SW(RSP-IDX), WS-DISTANCE-WORK,
043900             WS-CAND-OK-SW, WS-SCORE-WORK.
044000     IF WS-CAND-OK-SW NOT = "Y"
044100         GO TO 450-EXIT.
044200     IF NOT BC-CANDIDATE-FOUND
044300         GO TO 455-TAKE-CANDIDATE.
044400     IF WS-SCORE-WORK > BC-COMPAT-SCORE
044500         GO TO 455-TAKE-CANDIDATE.
044600     IF WS-SCORE-WORK = BC-COMPAT-SCORE
044700             AND WS-DISTANCE-WORK < BC-DISTANCE-M
044800         GO TO 455-TAKE-CANDIDATE.
044900     GO TO 450-EXIT.
045000 455-TAKE-CANDIDATE.
045100     MOVE "Y" TO BC-FOUND-SW.
045200     MOVE RSP-ID(RSP-IDX) TO BC-RESPONDER-ID.
045300     SET BC-RESPONDER-IDX TO RSP-IDX.
045400     MOVE WS-DISTANCE-WORK TO BC-DISTANCE-M.
045500     MOVE WS-SCORE-WORK TO BC-COMPAT-SCORE.
045600 450-EXIT.
045700     EXIT.
045800
045900 460-MARK-RESPONDER-USED.
046000     MOVE "460-MARK-RESPONDER-USED" TO PARA-NAME.
046100     SET RSP-IDX TO BC-RESPONDER-IDX.
046200     MOVE "Y" TO RSP-USED-SW(RSP-IDX).
046300     ADD 1 TO RESPONDERS-USED-TOTAL.
046400 460-EXIT.
046500     EXIT.
046600
046700 470-PICK-NEAREST-DEST.
046800     MOVE "470-PICK-NEAREST-DEST" TO PARA-NAME.
046900     MOVE "N" TO WS-DEST-FOUND-SW.
047000     MOVE SPACES TO WS-NEAREST-NAME.
047100     MOVE ZERO TO WS-NEAREST-LAT.
047200     MOVE ZERO TO WS-NEAREST-LONG.
047300     MOVE ZERO TO WS-NEAREST-DIST.
047400     IF DST-TABLE-COUNT = ZERO
047500         GO TO 470-EXIT.
047600     PERFORM 475-CHECK-ONE-DEST THRU 475-EXIT
047700             VARYING DST-IDX FROM 1 BY 1
047800             UNTIL DST-IDX > DST-TABLE-COUNT.
047900 470-EXIT.
048000     EXIT.
048100
048200 475-CHECK-ONE-DEST.
048300     CALL "RSCDIST" USING CI-LAT, CI-LONG,
048400             DST-LAT(DST-IDX), DST-LONG(DST-IDX),
048500             WS-DISTANCE-WORK.
048600     IF WS-DEST-WAS-FOUND
048700             AND WS-DISTANCE-WORK NOT < WS-NEAREST-DIST
048800         GO TO 475-EXIT.
048900     MOVE "Y" TO WS-DEST-FOUND-SW.
049000     MOVE DST-NAME(DST-IDX) TO WS-NEAREST-NAME.
049100     MOVE DST-LAT(DST-IDX) TO WS-NEAREST-LAT.
049200     MOVE DST-LONG(DST-IDX) TO WS-NEAREST-LONG.
049300     MOVE WS-DISTANCE-WORK TO WS-NEAREST-DIST.
049400 475-EXIT.
049500     EXIT.
049600
049700 480-WRITE-ASSIGNED.
049800     MOVE "480-WRITE-ASSIGNED" TO PARA-NAME.
049900     MOVE CI-ID TO MSN-INCIDENT-ID-O.
050000     MOVE CI-LAT TO MSN-INCIDENT-LAT-O.
050100     MOVE CI-LONG TO MSN-INCIDENT-LONG-O.
050200     MOVE BC-RESPONDER-ID TO MSN-RESPONDER-ID-O.
050300     SET RSP-IDX TO BC-RESPONDER-IDX.
050400     MOVE RSP-LAT(RSP-IDX) TO MSN-RESPONDER-LAT-O.
050500     MOVE RSP-LONG(RSP-IDX) TO MSN-RESPONDER-LONG-O.
050600     IF WS-DEST-WAS-FOUND
050700         MOVE WS-NEAREST-NAME TO MSN-DEST-NAME-O
050800         MOVE WS-NEAREST-LAT TO MSN-DEST-LAT-O
050900         MOVE WS-NEAREST-LONG TO MSN-DEST-LONG-O
051000     ELSE
051100         MOVE SPACES TO MSN-DEST-NAME-O
051200         MOVE ZERO TO MSN-DEST-LAT-O
051300         MOVE ZERO TO MSN-DEST-LONG-O.
051400     MOVE "ASSIGNED" TO MSN-STATUS-O.
051500     MOVE BC-COMPAT-SCORE TO MSN-COMPAT-SCORE-O.
051600     MOVE BC-DISTANCE-M TO MSN-DISTANCE-M-O.
051700     WRITE RSC-MISSION-REC-X FROM RSC-MISSION-REC.
051800     ADD 1 TO MISSIONS-ASSIGNED.
051900 480-EXIT.
052000     EXIT.
052100
052200 485-WRITE-UNASSIGNED.
052300     MOVE "485-WRITE-UNASSIGNED" TO PARA-NAME.
052400     MOVE CI-ID TO MSN-INCIDENT-ID-O.
052500     MOVE CI-LAT TO MSN-INCIDENT-LAT-O.
052600     MOVE CI-LONG TO MSN-INCIDENT-LONG-O.
052700     MOVE SPACES TO MSN-RESPONDER-ID-O.
052800     MOVE ZERO TO MSN-RESPONDER-LAT-O.
052900     MOVE ZERO TO MSN-RESPONDER-LONG-O.
053000     MOVE SPACES TO MSN-DEST-NAME-O.
053100     MOVE ZERO TO MSN-DEST-LAT-O.
053200     MOVE ZERO TO MSN-DEST-LONG-O.
053300     MOVE "UNASSIGNED" TO MSN-STATUS-O.
053400     MOVE ZERO TO MSN-COMPAT-SCORE-O.
053500     MOVE ZERO TO MSN-DISTANCE-M-O.
053600     WRITE RSC-MISSION-REC-X FROM RSC-MISSION-REC.
053700     ADD 1 TO MISSIONS-UNASSIGNED.
053800 485-EXIT.
053900     EXIT.
054000
054100 700-OPEN-FILES.
054200     MOVE "700-OPEN-FILES" TO PARA-NAME.
054300     OPEN INPUT RSC-INCIDENTS, RSC-RESPONDERS,
054400             RSC-PRIORITY, RSC-DESTS.
054500     OPEN OUTPUT RSC-MISSIONS, RSC-SYSRPT, SYSOUT.
054600 700-EXIT.
054700     EXIT.
054800
054900 750-CLOSE-FILES.
055000     MOVE "750-CLOSE-FILES" TO PARA-NAME.
055100     CLOSE RSC-INCIDENTS, RSC-RESPONDERS,
055200             RSC-PRIORITY, RSC-DESTS,
055300             RSC-MISSIONS, RSC-SYSRPT, SYSOUT.
055400 750-EXIT.
055500     EXIT.
055600
055700 800-WRITE-RUN-REPORT.
055800     MOVE "800-WRITE-RUN-REPORT" TO PARA-NAME.
055900     WRITE RSC-RPT-LINE FROM WS-RPT-HEADING.
056000
056100     MOVE SPACES TO WS-RPT-DETAIL-LINE.
056200     MOVE "INCIDENTS READ . . . . . . . . . . . ."
056300         TO RPT-LABEL.
056400     MOVE INCIDENTS-READ TO RPT-VALUE.
056500     WRITE RSC-RPT-LINE FROM WS-RPT-DETAIL-LINE.
056600
056700     MOVE SPACES TO WS-RPT-DETAIL-LINE.
056800     MOVE "MISSIONS ASSIGNED. . . . . . . . . . ."
056900         TO RPT-LABEL.
057000     MOVE MISSIONS-ASSIGNED TO RPT-VALUE.
057100     WRITE RSC-RPT-LINE FROM WS-RPT-DETAIL-LINE.
057200
057300     MOVE SPACES TO WS-RPT-DETAIL-LINE.
057400     MOVE "MISSIONS UNASSIGNED. . . . . . . . . ."
057500         TO RPT-LABEL.
057600     MOVE MISSIONS-UNASSIGNED TO RPT-VALUE.
057700     WRITE RSC-RPT-LINE FROM WS-RPT-DETAIL-LINE.
057800
057900     MOVE SPACES TO WS-RPT-DETAIL-LINE.
058000     MOVE "RESPONDERS USED. . . . . . . . . . . ."
058100         TO RPT-LABEL.
058200     MOVE RESPONDERS-USED-TOTAL TO RPT-VALUE.
058300     WRITE RSC-RPT-LINE FROM WS-RPT-DETAIL-LINE.
058400
058500     MOVE SPACES TO WS-RPT-DETAIL-LINE.
058600     MOVE "RESPONDERS AVAILABLE . . . . . . . . ."
058700         TO RPT-LABEL.
058800     MOVE RSP-TABLE-COUNT TO RPT-VALUE.
058900     WRITE RSC-RPT-LINE FROM WS-RPT-DETAIL-LINE.
059000 800-EXIT.
059100     EXIT.
059200
059300 900-CLEANUP.
059400     MOVE "900-CLEANUP" TO PARA-NAME.
059500     PERFORM 800-WRITE-RUN-REPORT THRU 800-EXIT.
059600     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
059700     DISPLAY "** INCIDENTS READ **".
059800     DISPLAY INCIDENTS-READ.
059900     DISPLAY "** MISSIONS ASSIGNED **".
060000     DISPLAY MISSIONS-ASSIGNED.
060100     DISPLAY "** MISSIONS UNASSIGNED **".
060200     DISPLAY MISSIONS-UNASSIGNED.
060300     DISPLAY "******** NORMAL END OF JOB RSCASSGN ********".
060400 900-EXIT.
060500     EXIT.
060600
060700 950-READ-INCIDENT.
060800     MOVE "950-READ-INCIDENT" TO PARA-NAME.
060900     READ RSC-INCIDENTS INTO RSC-INCIDENT-REC
061000         AT END
061100             MOVE "N" TO MORE-INCIDENTS-SW
061200             GO TO 950-EXIT.
061300     ADD 1 TO INCIDENTS-READ.
061400     MOVE INC-ID TO CI-ID.
061500     MOVE INC-NUM-PEOPLE TO CI-NUM-PEOPLE.
061600     MOVE INC-MEDICAL-SW TO CI-MEDICAL-SW.
061700     MOVE INC-REPORTED-TS TO CI-REPORTED-TS.
061800     MOVE INC-REPORTER-ID TO CI-REPORTER-ID.
061900     CALL "RSCRND" USING INC-LAT, CI-LAT.
062000     CALL "RSCRND" USING INC-LONG, CI-LONG.
062100 950-EXIT.
062200     EXIT.
062300
062400 1000-ABEND-RTN.
062500     MOVE "RSCASSGN" TO ABEND-PGM-NAME.
062600     WRITE SYSOUT-REC FROM ABEND-REC.
062700     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
062800     DISPLAY "*** ABNORMAL END OF JOB - RSCASSGN ***"
062900         UPON CONSOLE.
063000     DIVIDE ZERO-VAL INTO ONE-VAL.
