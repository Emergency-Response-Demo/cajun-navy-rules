000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          GREAT-CIRCLE DISTANCE SUBROUTINE (HAVERSINE FORMULA).
000600*          GIVEN TWO LAT/LONG PAIRS IN SIGNED DECIMAL DEGREES,
000700*          RETURNS THE DISTANCE BETWEEN THEM IN METRES.  CALLED
000800*          FROM RSCASSGN ONCE PER RESPONDER/INCIDENT PAIR BEING
000900*          SCORED, AND AGAIN WHEN PICKING THE NEAREST DESTINATION.
001000*
001100*          SINE AND COSINE ARE CARRIED AS TRUNCATED TAYLOR SERIES
001200*          RIGHT HERE IN WORKING-STORAGE -- NO FUNCTION SIN OR
001300*          FUNCTION COS ON THIS COMPILER.  SQUARE ROOT AND
001400*          ARCTANGENT ARE CALLED OUT TO RSCSQRT AND RSCATAN.
001500*****************************************************************
001600 PROGRAM-ID.  RSCDIST.
001700 AUTHOR. JON SAYLES.
001800 INSTALLATION. COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN. 04/16/90.
002000 DATE-COMPILED. 04/16/90.
002100 SECURITY. NON-CONFIDENTIAL.
002200*****************************************************************
002300*CHANGE LOG
002400*DATE      WHO  TICKET    DESCRIPTION
002500*04/16/90  JS   INITIAL   FIRST CUT -- STRAIGHT-LINE DISTANCE
002600*                         ONLY, GOOD ENOUGH FOR THE PILOT PARISH.
002700*05/14/94  AK   RD-0091   REPLACED THE STRAIGHT-LINE CALCULATION
002800*                         WITH A PROPER HAVERSINE GREAT-CIRCLE
002900*                         FORMULA -- THE PILOT PARISH RESULTS
003000*                         WERE OFF BY TOO MUCH OVER LONGER
003100*                         EVACUATION ROUTES.  ADDED THE RSCSQRT
003200*                         AND RSCATAN CALLS.
003300*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
003400*                         PROGRAM, NOTHING TO FIX.
003500*11/30/01  TGD  RD-0140   RAISED THE SERIES TERM COUNTS ON SINE
003600*                         AND COSINE TO MATCH THE SQRT/ATAN
003700*                         TOLERANCE WORK DONE THE SAME TICKET.
003800*03/19/02  TGD  RD-0151   SWITCHED ALL OF THE TRIG WORK FROM
003900*                         COMP-2 TO COMP-3.  ALSO RESHAPED THE
004000*                         SINE/COSINE SERIES TO BUILD EACH TERM
004100*                         OFF THE ONE BEFORE IT INSTEAD OF
004200*                         CARRYING A SEPARATE POWER AND FACTORIAL
004300*                         FIELD -- A FULL 15-TERM FACTORIAL RUNS
004400*                         WELL PAST WHAT A PACKED-DECIMAL FIELD
004500*                         CAN HOLD, EVEN THOUGH THE FINAL TERM
004600*                         ITSELF IS TINY.  SAME SERIES, SAME
004700*                         ANSWER, JUST COMPUTED A SAFER WAY.
004800*04/02/02  TGD  RD-0155   ADDED A THIRD REDEFINES GROUP ON
004900*                         SERIES-WORK FOR THE RUNNING TERM'S
005000*                         PACKED SIGN NIBBLE -- SAME AUDIT AS
005100*                         RSCSQRT AND RSCATAN, SAME TICKET.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600 01  MISC-FIELDS.
006700     05  WS-LAT1-RAD       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006800     05  WS-LAT2-RAD       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
006900     05  WS-DLAT-RAD       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007000     05  WS-DLON-RAD       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007100     05  WS-SIN-HALF-DLAT  PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007200     05  WS-SIN-HALF-DLON  PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007300     05  WS-COS-LAT1       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007400     05  WS-COS-LAT2       PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007500     05  WS-A-VALUE        PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007600     05  WS-ONE-MINUS-A    PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007700     05  WS-SQRT-A         PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007800     05  WS-SQRT-ONE-MINUS-A PIC S9(03)V9(06) COMP-3 VALUE ZERO.
007900     05  WS-C-ANGLE        PIC S9(03)V9(06) COMP-3 VALUE ZERO.
008000     05  WS-DISTANCE-KM    PIC S9(06)V9(03) COMP-3 VALUE ZERO.
008100     05  FILLER                       PIC X(12) VALUE SPACES.
008200
008300*WS-DISTANCE-PARTS SPLITS THE KILOMETRE FIGURE FOR THE SYSOUT
008400*TRACE LINE WRITTEN WHEN RSC-TRACE-SW IS ON IN THE CALLING JOB.
008500 01  WS-DISTANCE-PARTS REDEFINES MISC-FIELDS.
008600     05  FILLER                       PIC X(65).
008700     05  WS-DIST-KM-TRACE  PIC S9(06)V9(03) COMP-3.
008800     05  FILLER                       PIC X(12).
008900
009000*SERIES-WORK IS THE TAYLOR-SERIES SCRATCH AREA -- ONE SET,
009100*RE-USED FOR EVERY ANGLE WE NEED THE SINE OR COSINE OF.  SEE
009200*500-CALC-SINE / 600-CALC-COSINE.  EACH TERM IS BUILT FROM THE
009300*TERM BEFORE IT (SW-TERM CARRIES THE RUNNING TERM, SIGN AND
009400*ALL) SO NEITHER THE POWER NOR THE FACTORIAL EVER HAS TO BE
009500*CARRIED ON ITS OWN -- SEE THE RD-0151 CHANGE LOG ENTRY ABOVE.
009600 01  SERIES-WORK.
009700     05  SW-ANGLE          PIC S9(03)V9(06) COMP-3 VALUE ZERO.
009800     05  SW-ANGLE-SQUARED  PIC S9(03)V9(06) COMP-3 VALUE ZERO.
009900     05  SW-TERM           PIC S9(03)V9(06) COMP-3 VALUE ZERO.
010000     05  SW-RESULT         PIC S9(03)V9(06) COMP-3 VALUE ZERO.
010100     05  SW-FACTOR-DENOM   PIC S9(05) COMP-3 VALUE ZERO.
010200     05  FILLER                       PIC X(10) VALUE SPACES.
010300
010400 01  SERIES-WORK-PARTS REDEFINES SERIES-WORK.
010500     05  FILLER                       PIC X(15).
010600     05  SW-RESULT-TRACE   PIC S9(03)V9(06) COMP-3.
010700     05  FILLER                       PIC X(13).
010800
010900*SW-TERM-SIGN-PARTS EXPOSES THE PACKED SIGN NIBBLE OFF THE END OF
011000*THE RUNNING TERM, SAME HABIT AS RSCRND'S WS-SIGN-PARTS.
011100 01  SW-TERM-SIGN-PARTS REDEFINES SERIES-WORK.
011200     05  FILLER                       PIC X(14).
011300     05  SW-TERM-SIGN-BYTE            PIC X(01).
011400     05  FILLER                       PIC X(18).
011500
011600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011700     05  SERIES-TERM-IDX              PIC 9(03) COMP VALUE ZERO.
011800     05  SERIES-MAX-TERMS             PIC 9(03) COMP VALUE 15.
011900
012000 01  FLAGS-AND-SWITCHES.
012100     05  DIST-SQRT-FAILED-SW          PIC X(01) VALUE "N".
012200         88  DIST-SQRT-FAILED         VALUE "Y".
012300     05  RSC-TRACE-SW                 PIC X(01) VALUE "N".
012400         88  RSC-TRACE-ON             VALUE "Y".
012500
012600 77  WS-PI-VALUE        PIC S9(01)V9(09) COMP-3 VALUE 3.141592654.
012700 77  WS-EARTH-RADIUS-KM PIC 9(05)V9(02) COMP-3 VALUE 6371.00.
012800 77  SQRT-DUMMY-CD                    PIC S9(04) COMP.
012900
013000 LINKAGE SECTION.
013100 01  LAT1-IN                          PIC S9(03)V9(06).
013200 01  LONG1-IN                         PIC S9(03)V9(06).
013300 01  LAT2-IN                          PIC S9(03)V9(06).
013400 01  LONG2-IN                         PIC S9(03)V9(06).
013500 01  DISTANCE-M-OUT                   PIC 9(07)V99.
013600
013700 PROCEDURE DIVISION USING LAT1-IN, LONG1-IN, LAT2-IN, LONG2-IN,
013800             DISTANCE-M-OUT.
013900     MOVE ZERO TO DISTANCE-M-OUT.
014000     MOVE "N" TO DIST-SQRT-FAILED-SW.
014100     COMPUTE WS-LAT1-RAD =
014200             ( LAT1-IN * WS-PI-VALUE ) / 180.
014300     COMPUTE WS-LAT2-RAD =
014400             ( LAT2-IN * WS-PI-VALUE ) / 180.
014500     COMPUTE WS-DLAT-RAD =
014600             ( ( LAT2-IN - LAT1-IN ) * WS-PI-VALUE ) / 180.
014700     COMPUTE WS-DLON-RAD =
014800             ( ( LONG2-IN - LONG1-IN ) * WS-PI-VALUE ) / 180.
014900
015000     COMPUTE SW-ANGLE = WS-DLAT-RAD / 2.
015100     PERFORM 500-CALC-SINE THRU 500-EXIT.
015200     MOVE SW-RESULT TO WS-SIN-HALF-DLAT.
015300
015400     COMPUTE SW-ANGLE = WS-DLON-RAD / 2.
015500     PERFORM 500-CALC-SINE THRU 500-EXIT.
015600     MOVE SW-RESULT TO WS-SIN-HALF-DLON.
015700
015800     MOVE WS-LAT1-RAD TO SW-ANGLE.
015900     PERFORM 600-CALC-COSINE THRU 600-EXIT.
016000     MOVE SW-RESULT TO WS-COS-LAT1.
016100
016200     MOVE WS-LAT2-RAD TO SW-ANGLE.
016300     PERFORM 600-CALC-COSINE THRU 600-EXIT.
016400     MOVE SW-RESULT TO WS-COS-LAT2.
016500
016600     COMPUTE WS-A-VALUE =
016700             ( WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT )
016800             + ( WS-COS-LAT1 * WS-COS-LAT2
016900                 * WS-SIN-HALF-DLON * WS-SIN-HALF-DLON ).
017000     IF WS-A-VALUE < ZERO
017100         MOVE ZERO TO WS-A-VALUE.
017200     IF WS-A-VALUE > 1
017300         MOVE 1 TO WS-A-VALUE.
017400     COMPUTE WS-ONE-MINUS-A = 1 - WS-A-VALUE.
017500
017600     IF WS-A-VALUE = ZERO
017700         MOVE ZERO TO WS-SQRT-A
017800     ELSE
017900         CALL "RSCSQRT" USING WS-A-VALUE, WS-SQRT-A, SQRT-DUMMY-CD
018000         IF SQRT-DUMMY-CD NOT = ZERO
018100             MOVE "Y" TO DIST-SQRT-FAILED-SW.
018200
018300     IF WS-ONE-MINUS-A = ZERO
018400         MOVE ZERO TO WS-SQRT-ONE-MINUS-A
018500     ELSE
018600         CALL "RSCSQRT" USING WS-ONE-MINUS-A, WS-SQRT-ONE-MINUS-A,
018700                               SQRT-DUMMY-CD
018800         IF SQRT-DUMMY-CD NOT = ZERO
018900             MOVE "Y" TO DIST-SQRT-FAILED-SW.
019000
019100     CALL "RSCATAN" USING WS-SQRT-A, WS-SQRT-ONE-MINUS-A,
019200                           WS-C-ANGLE, SQRT-DUMMY-CD.
019300     COMPUTE WS-C-ANGLE = WS-C-ANGLE * 2.
019400     COMPUTE WS-DISTANCE-KM ROUNDED =
019500             WS-EARTH-RADIUS-KM * WS-C-ANGLE.
019600     COMPUTE DISTANCE-M-OUT ROUNDED = WS-DISTANCE-KM * 1000.
019700     IF RSC-TRACE-ON
019800         DISPLAY "RSCDIST DISTANCE-M-OUT = " DISTANCE-M-OUT.
019900     GOBACK.
020000
020100 500-CALC-SINE.
020200*TAYLOR SERIES FOR SINE -- X - X**3/3! + X**5/5! - X**7/7! + ...
020300*SW-ANGLE COMES IN ALREADY REDUCED TO A HALF-DELTA, SO IT NEVER
020400*RUNS FAR ENOUGH FROM ZERO TO NEED RANGE REDUCTION OF ITS OWN.
020500*EACH TERM IS BUILT FROM THE ONE BEFORE IT IN 550-ADD-SERIES-
020600*TERM, SO THE FIRST TERM (SW-ANGLE ITSELF) IS SET UP HERE AND
020700*THE LOOP STARTS AT THE SECOND TERM.
020800     COMPUTE SW-ANGLE-SQUARED = SW-ANGLE * SW-ANGLE.
020900     MOVE SW-ANGLE TO SW-TERM.
021000     MOVE SW-ANGLE TO SW-RESULT.
021100     PERFORM 550-ADD-SERIES-TERM THRU 550-EXIT
021200             VARYING SERIES-TERM-IDX FROM 2 BY 1
021300             UNTIL SERIES-TERM-IDX > SERIES-MAX-TERMS.
021400 500-EXIT.
021500     EXIT.
021600
021700 550-ADD-SERIES-TERM.
021800*TERM(N) = TERM(N-1) * ( -ANGLE**2 ) / ( (2N-2) * (2N-1) ) --
021900*THE SIGN FLIPS ON ITS OWN EVERY PASS BECAUSE OF THE NEGATIVE
022000*MULTIPLIER, SO THE RUNNING TERM IS JUST ADDED IN EVERY TIME.
022100     COMPUTE SW-FACTOR-DENOM =
022200             ( ( 2 * SERIES-TERM-IDX ) - 2 )
022300             * ( ( 2 * SERIES-TERM-IDX ) - 1 ).
022400     COMPUTE SW-TERM ROUNDED =
022500             ( SW-TERM * SW-ANGLE-SQUARED * -1 ) / SW-FACTOR-DENOM
022600     ADD SW-TERM TO SW-RESULT.
022700 550-EXIT.
022800     EXIT.
022900
023000 600-CALC-COSINE.
023100*TAYLOR SERIES FOR COSINE -- 1 - X**2/2! + X**4/4! - X**6/6! + ...
023200     COMPUTE SW-ANGLE-SQUARED = SW-ANGLE * SW-ANGLE.
023300     MOVE 1 TO SW-TERM.
023400     MOVE 1 TO SW-RESULT.
023500     PERFORM 650-ADD-SERIES-TERM THRU 650-EXIT
023600             VARYING SERIES-TERM-IDX FROM 1 BY 1
023700             UNTIL SERIES-TERM-IDX > SERIES-MAX-TERMS.
023800 600-EXIT.
023900     EXIT.
024000
024100 650-ADD-SERIES-TERM.
024200*TERM(N) = TERM(N-1) * ( -ANGLE**2 ) / ( (2N-1) * 2N ) -- SAME
024300*RECURRENCE IDEA AS THE SINE SERIES ABOVE, SHIFTED ONE DENOMINATOR
024400*PAIR OVER SINCE COSINE STARTS FROM THE CONSTANT TERM.
024500     COMPUTE SW-FACTOR-DENOM =
024600             ( ( 2 * SERIES-TERM-IDX ) - 1 )
024700             * ( 2 * SERIES-TERM-IDX ).
024800     COMPUTE SW-TERM ROUNDED =
024900             ( SW-TERM * SW-ANGLE-SQUARED * -1 ) / SW-FACTOR-DENOM
025000     ADD SW-TERM TO SW-RESULT.
025100 650-EXIT.
025200     EXIT.
