000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*REMARKS.
000400*
000500*          INCIDENT TRIAGE SUBROUTINE.  CALLED ONCE PER INCIDENT
000600*          OUT OF RSCASSGN'S 400-TRIAGE-INCIDENT PARAGRAPH, AFTER
000700*          THE PRIORITY RECORD (IF ANY) HAS BEEN LOOKED UP.  WHEN
000800*          NO PRIORITY RECORD EXISTS FOR THE INCIDENT, RSCASSGN
000900*          NEVER CALLS THIS ROUTINE AT ALL -- THE INCIDENT GOES
001000*          STRAIGHT THROUGH AS ELIGIBLE.
001100*
001200*          RETURNS TRIAGE-ELIGIBLE-OUT = "Y" OR "N".
001300*****************************************************************
001400 PROGRAM-ID.  RSCTRIAG.
001500 AUTHOR. ANNA KOWALCZYK.
001600 INSTALLATION. PARISH EMERGENCY OPS - SYSTEMS SECTION.
001700 DATE-WRITTEN. 04/02/90.
001800 DATE-COMPILED. 04/02/90.
001900 SECURITY. NON-CONFIDENTIAL.
002000*****************************************************************
002100*CHANGE LOG
002200*DATE      WHO  TICKET    DESCRIPTION
002300*04/02/90  JS   INITIAL   FIRST CUT -- ESCALATED AND P-VS-A CHECKS
002400*                         ONLY, NO LOW-PRIORITY BAND YET.
002500*09/17/92  TGD  RD-0063   ADDED THE 0 LESS THAN P LESS OR EQUAL 5
002600*                         BAND AGAINST RESPONDER LOAD, AND THE
002700*                         P EQUAL ZERO HOLD -- PARISH WANTED LOW
002800*                         PRIORITY CALLS HELD BACK WHEN THE BOARD
002900*                         IS STACKED UP.
003000*03/30/95  AK   RD-0098   CLARIFIED THE P GREATER THAN 5 BAND TO
003100*                         COMPARE AGAINST HALF THE AVERAGE RATHER
003200*                         THAN A FLAT CUTOFF -- THE OLD CUTOFF WAS
003300*                         LETTING BUSY-NIGHT AVERAGES SWAMP
003400*                         OTHERWISE REASONABLE CALLS.
003500*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS IN THIS
003600*                         PROGRAM, NOTHING TO FIX.
003700*04/02/02  TGD  RD-0155   ADDED A THIRD REDEFINES GROUP ON
003800*                         MISC-FIELDS FOR THE RATIO FIELD'S SIGN
003900*                         BYTE -- INTERNAL AUDIT WANTED THIS
004000*                         PROGRAM UP TO THE SAME REDEFINES COUNT
004100*                         AS RSCRND AND THE OTHER CALLED ROUTINES.
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  WS-RESP-RATIO                PIC S9(05)V99 VALUE ZERO.
005800     05  WS-HALF-AVG                  PIC S9(05)V99 VALUE ZERO.
005900     05  FILLER                       PIC X(10) VALUE SPACES.
006000
006100*WS-RATIO-PARTS SPLITS THE N-OVER-R RATIO FOR THE SYSOUT TRACE
006200*LINE WRITTEN WHEN RSC-TRACE-SW IS ON IN THE CALLING JOB.
006300 01  WS-RATIO-PARTS REDEFINES MISC-FIELDS.
006400     05  WS-RATIO-WHOLE                PIC S9(05).
006500     05  WS-RATIO-HUNDTHS              PIC 99.
006600     05  FILLER                       PIC X(10).
006700
006800*WS-HALF-AVG-PARTS DOES THE SAME FOR THE HALF-OF-AVERAGE FIGURE
006900*USED IN THE P GREATER THAN 5 BAND.
007000 01  WS-HALF-AVG-PARTS REDEFINES MISC-FIELDS.
007100     05  FILLER                       PIC X(07).
007200     05  WS-HALF-AVG-WHOLE              PIC S9(05).
007300     05  WS-HALF-AVG-HUNDTHS            PIC 99.
007400     05  FILLER                       PIC X(03).
007500
007600*WS-RATIO-SIGN-PARTS EXPOSES THE LEAD BYTE OF THE WORK AREA SO
007700*THE TRACE DISPLAY CAN SHOW WHETHER THE RATIO KEPT ITS SIGN,
007800*SAME HABIT AS RSCRND'S WS-SIGN-PARTS.
007900 01  WS-RATIO-SIGN-PARTS REDEFINES MISC-FIELDS.
008000     05  WS-RATIO-SIGN-BYTE           PIC X(01).
008100     05  FILLER                       PIC X(23).
008200
008300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
008400     05  WS-RESPONDER-CNT             PIC 9(05) COMP VALUE ZERO.
008500
008600 01  FLAGS-AND-SWITCHES.
008700     05  RSC-TRACE-SW                 PIC X(01) VALUE "N".
008800         88  RSC-TRACE-ON             VALUE "Y".
008900
009000 77  WS-LOW-BAND-FACTOR               PIC S9(03)V9(04) VALUE 1.5.
009100
009200 LINKAGE SECTION.
009300 01  TRIAGE-PRIORITY-IN               PIC S9(05)V99.
009400 01  TRIAGE-AVG-PRIORITY-IN           PIC S9(05)V99.
009500 01  TRIAGE-WAITING-CNT-IN            PIC 9(05).
009600 01  TRIAGE-AVAIL-RESP-IN             PIC 9(05).
009700 01  TRIAGE-ESCALATED-IN              PIC X(01).
009800 01  TRIAGE-ELIGIBLE-OUT              PIC X(01).
009900
010000 PROCEDURE DIVISION USING TRIAGE-PRIORITY-IN,
010100         TRIAGE-AVG-PRIORITY-IN, TRIAGE-WAITING-CNT-IN,
010200         TRIAGE-AVAIL-RESP-IN,
010300         TRIAGE-ESCALATED-IN, TRIAGE-ELIGIBLE-OUT.
010400     MOVE "N" TO TRIAGE-ELIGIBLE-OUT.
010500     MOVE TRIAGE-AVAIL-RESP-IN TO WS-RESPONDER-CNT.
010600
010700     IF TRIAGE-ESCALATED-IN = "Y"
010800         MOVE "Y" TO TRIAGE-ELIGIBLE-OUT
010900         GO TO 999-RETURN.
011000
011100     IF TRIAGE-PRIORITY-IN >= TRIAGE-AVG-PRIORITY-IN
011200         MOVE "Y" TO TRIAGE-ELIGIBLE-OUT
011300         GO TO 999-RETURN.
011400
011500*PRIORITY IS BELOW AVERAGE -- WORK THROUGH THE THREE LOW BANDS.
011600     IF TRIAGE-PRIORITY-IN = ZERO
011700         GO TO 999-RETURN.
011800
011900     IF TRIAGE-PRIORITY-IN > ZERO AND TRIAGE-PRIORITY-IN <= 5
012000         COMPUTE WS-RESP-RATIO ROUNDED =
012100                 TRIAGE-AVAIL-RESP-IN / WS-LOW-BAND-FACTOR
012200         IF TRIAGE-WAITING-CNT-IN < WS-RESP-RATIO
012300             MOVE "Y" TO TRIAGE-ELIGIBLE-OUT.
012400     IF TRIAGE-PRIORITY-IN > ZERO AND TRIAGE-PRIORITY-IN <= 5
012500         GO TO 999-RETURN.
012600
012700     COMPUTE WS-HALF-AVG ROUNDED = TRIAGE-AVG-PRIORITY-IN / 2.
012800     IF TRIAGE-PRIORITY-IN > WS-HALF-AVG
012900         MOVE "Y" TO TRIAGE-ELIGIBLE-OUT.
013000
013100 999-RETURN.
013200     IF RSC-TRACE-ON
013300         DISPLAY "RSCTRIAG ELIGIBLE = " TRIAGE-ELIGIBLE-OUT.
013400     GOBACK.
