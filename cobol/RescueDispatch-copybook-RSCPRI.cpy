000100*****************************************************************
000200*RSCPRI  --  INCIDENT-PRIORITY RECORD LAYOUT AND RUN-TIME TABLE
000300*ONE RECORD PER INCIDENT THAT HAS ALREADY BEEN SCORED BY THE
000400*TRIAGE DESK -- CARRIES THE PRIORITY NUMBER, THE RUNNING AVERAGE
000500*PRIORITY FOR THE QUEUE, THE COUNT OF INCIDENTS STILL WAITING,
000600*AND WHETHER THE INCIDENT SITS IN A DECLARED PRIORITY ZONE.
000700*RSCASSGN PULLS ONE OF THESE PER INCIDENT TO DECIDE WHETHER THE
000800*INCIDENT GETS WORKED THIS CYCLE.
000900*
001000*CHANGE LOG
001100*DATE      WHO  TICKET    DESCRIPTION
001200*04/02/90  JS   INITIAL   FIRST CUT, MODELLED ON THE OLD RATE
001300*                         TABLE COPYBOOK FROM THE CHARGES SYSTEM.
001400*09/17/92  TGD  RD-0063   ADDED IPR-ESCALATED-I -- EMERGENCY OPS
001500*                         WANTED PRIORITY-ZONE INCIDENTS FLAGGED
001600*                         DIRECTLY ON THE EXTRACT INSTEAD OF
001700*                         BEING INFERRED FROM THE PRIORITY
001800*                         FIGURE ALONE.
001900*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS ON THIS
002000*                         LAYOUT, NOTHING TO FIX.
002100*****************************************************************
002200 01  RSC-PRIORITY-REC.
002300     05  IPR-INCIDENT-ID-I        PIC X(20).
002400     05  IPR-PRIORITY-I           PIC S9(05)V99.
002500     05  IPR-AVG-PRIORITY-I       PIC S9(05)V99.
002600     05  IPR-WAITING-CNT-I        PIC 9(05).
002700     05  IPR-ESCALATED-I          PIC X(01).
002800     05  FILLER                   PIC X(30) VALUE SPACES.
002900*
003000*IPR-PRIORITY-PARTS BREAKS THE PRIORITY FIGURE OUT INTO WHOLE AND
003100*HUNDREDTHS FOR THE SYSOUT TRACE LINE -- PRIORITY CARRIES TWO
003200*DECIMALS, SAME AS AN OLD CHARGE-AMOUNT FIELD DID.
003300 01  IPR-PRIORITY-PARTS REDEFINES RSC-PRIORITY-REC.
003400     05  FILLER                   PIC X(20).
003500     05  IPR-PRI-WHOLE            PIC S9(05).
003600     05  IPR-PRI-HUNDREDTHS       PIC 99.
003700     05  FILLER                   PIC X(07).
003800     05  FILLER                   PIC 9(05).
003900     05  FILLER                   PIC X(01).
004000     05  FILLER                   PIC X(30).
004100*
004200*IPR-TABLE IS SEARCHED SEQUENTIALLY BY INCIDENT ID IN RSCASSGN
004300*PARAGRAPH 350-LOOKUP-PRIORITY -- THE QUEUE RUNS A FEW THOUSAND
004400*OPEN INCIDENTS ON A BAD NIGHT, NEVER MORE.
004500 01  IPR-TABLE-CONTROL.
004600     05  IPR-TABLE-MAX            PIC 9(04) COMP VALUE 3000.
004700     05  IPR-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
004800 01  IPR-TABLE.
004900     05  IPR-ENTRY OCCURS 3000 TIMES
005000                    INDEXED BY IPR-IDX.
005100         10  IPR-INCIDENT-ID      PIC X(20).
005200         10  IPR-PRIORITY         PIC S9(05)V99.
005300         10  IPR-AVG-PRIORITY     PIC S9(05)V99.
005400         10  IPR-WAITING-CNT      PIC 9(05).
005500         10  IPR-ESCALATED-SW     PIC X(01).
005600             88  IPR-IS-ESCALATED VALUE "Y".
