000100*****************************************************************
000200*RSCDST  --  DESTINATION RECORD LAYOUT AND RUN-TIME TABLE
000300*ONE RECORD PER DROP-OFF POINT A BOAT CAN DELIVER FLOOD VICTIMS
000400*TO -- SHELTERS, STAGING AREAS, HOSPITAL LANDINGS.  THE LIST IS
000500*OPTIONAL -- SOME NIGHTS THE EXTRACT COMES IN EMPTY AND NO
000600*DESTINATION GETS NAMED ON THE MISSION RECORD.  TABLE IS SCANNED
000700*IN FULL FOR EVERY ASSIGNED INCIDENT TO FIND THE NEAREST ONE.
000800*
000900*CHANGE LOG
001000*DATE      WHO  TICKET    DESCRIPTION
001100*04/02/90  JS   INITIAL   FIRST CUT.
001200*02/08/99  AK   RD-Y2K    REVIEWED -- NO DATE FIELDS ON THIS
001300*                         LAYOUT, NOTHING TO FIX.
001400*****************************************************************
001500 01  RSC-DEST-REC.
001600     05  DST-NAME-I                PIC X(30).
001700     05  DST-LAT-I                 PIC S9(03)V9(08).
001800     05  DST-LONG-I                PIC S9(03)V9(08).
001900     05  FILLER                    PIC X(18) VALUE SPACES.
002000*
002100*DST-COORD-PARTS -- SAME TRACE SPLIT USED ON THE RESPONDER AND
002200*INCIDENT LAYOUTS, KEPT HERE FOR CONSISTENCY ACROSS THE SUITE.
002300 01  DST-COORD-PARTS REDEFINES RSC-DEST-REC.
002400     05  FILLER                    PIC X(30).
002500     05  DST-LAT-WHOLE             PIC 9(03).
002600     05  DST-LAT-FRACTION          PIC S9(08).
002700     05  DST-LONG-WHOLE            PIC 9(03).
002800     05  DST-LONG-FRACTION         PIC S9(08).
002900     05  FILLER                    PIC X(18).
003000*
003100*DST-TABLE -- A SHORT LIST, LOADED ONCE AT 260-LOAD-DESTINATIONS
003200*AND SCANNED TOP TO BOTTOM FOR EVERY MISSION.  NO INDEX KEY IS
003300*WORTH BUILDING FOR A LIST THIS SIZE.
003400 01  DST-TABLE-CONTROL.
003500     05  DST-TABLE-MAX             PIC 9(03) COMP VALUE 200.
003600     05  DST-TABLE-COUNT           PIC 9(03) COMP VALUE ZERO.
003700 01  DST-TABLE.
003800     05  DST-ENTRY OCCURS 200 TIMES
003900                    INDEXED BY DST-IDX.
004000         10  DST-NAME              PIC X(30).
004100         10  DST-LAT               PIC S9(03)V9(06).
004200         10  DST-LONG              PIC S9(03)V9(06).
